000100*****************************************************************         
000110*                                                                *        
000120*   PLQRAC1  --  FLIGHT/RACE DETAIL RECORD FOR THE PAIRING-LIST *         
000130*                QUALITY-ASSESSMENT BATCH SUITE (PLQ010/020/030)*         
000140*                                                                *        
000150*   ONE RECORD PER RACE.  RECORDS ARRIVE IN THE ORDER THE       *         
000160*   PAIRING LIST WAS BUILT -- FLIGHT-NO ASCENDING, THEN          *        
000170*   RACE-SEQ-IN-FLIGHT ASCENDING WITHIN THE FLIGHT.  THIS ORDER *         
000180*   IS THE SCHEDULE'S OWN ORDER.  IT IS NOT A SORT KEY AND MUST *         
000190*   NEVER BE RE-SORTED -- THE MATCH-TABLE, BOAT-TABLE, AND      *         
000200*   SHUTTLE-BALANCE LOGIC IN PLQ010/PLQ020 ARE ALL ORDER         *        
000210*   DEPENDENT ON THE FLIGHT-BY-FLIGHT SEQUENCE.                 *         
000220*                                                                *        
000230*   RC-BOAT-TEAM IS A VARIABLE-LENGTH TRAILER -- ITS OCCURS      *        
000240*   COUNT COMES FROM SC-NUM-BOATS ON THE PLQCFG1 CONTROL CARD,  *         
000250*   WHICH THE CALLING PROGRAM MUST MOVE INTO C-BOATS-MAX    *             
000260*   BEFORE THE FIRST READ OF THIS FILE.  A BOAT SLOT CARRIES    *         
000270*   THE UPSTREAM SCHEDULER'S 0-BASED TEAM INDEX AS-IS --        *         
000280*   VALUE 0 MEANS TEAM #1, AND A VALUE OF SC-NUM-TEAMS OR       *         
000290*   HIGHER MEANS THE SLOT IS EMPTY (A BYE).  ANY PROGRAM THAT   *         
000300*   USES A SLOT VALUE AS A 1-BASED TABLE SUBSCRIPT OR PRINTS IT *         
000310*   AS A TEAM NUMBER MUST ADD 1 FIRST.                          *         
000320*                                                                *        
000330*   HISTORY                                                     *         
000340*   ---------------------------------------------------------   *         
000350*   03/14/85  RTB  ORIGINAL LAYOUT, FIXED AT 6 BOATS PER RACE   *         
000360*             (THE LEAGUE HAD ONE FLEET OF J/22S BACK THEN).    *         
000370*   09/02/87  RTB  RE-CUT RC-BOAT-TEAM AS A DEPENDING-ON TABLE  *         
000380*             SIZED FROM THE CONTROL CARD -- REQ 8734, SAME     *         
000390*             REQUEST THAT ADDED RACES-PER-FLIGHT TO PLQCFG1.   *         
000400*   04/30/94  DWK  RC-RACE-NO WIDENED FROM 9(2) TO 9(3), A      *         
000410*             34-FLIGHT SEASON WAS OVERFLOWING THE RUNNING      *         
000420*             RACE COUNT.  REQ 22190.                           *         
000430*   06/06/98  JQP  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, *         
000440*             NO CHANGE REQUIRED.  TICKET Y2K-0119.             *         
000450*   02/11/03  MHL  ADDED THE REMARK ABOVE ON THE 0-BASED SLOT   *         
000460*             VALUE AFTER A NEW HIRE MIS-READ IT AS A 1-BASED   *         
000470*             TEAM NUMBER IN A PLQ010 FIX.  REQ 20031.          *         
000480*   08/09/26  TFN  CUT RC-RACE-STATUS AND RC-WEATHER-CODE OUT   *         
000490*             OF THE REGATTA-CLASS RESERVE BELOW FOR THE NEW    *         
000500*             SAVED-SHUTTLES DIAGNOSTIC IN PLQ020.  THE CLASS   *         
000510*             CODE ITSELF STILL ISN'T FUNDED.  REQ 26116.       *         
000520*                                                                *        
000530*****************************************************************         
000540 01  FLIGHT-RACE-REC.                                                     
000550*    FLIGHT NUMBER, 1-BASED, ASCENDING FOR THE WHOLE RUN.                 
000560     05  RC-FLIGHT-NO            PIC 9(3).                                
000570*    RUNNING RACE NUMBER, 1-BASED, SCHEDULE-WIDE.                         
000580     05  RC-RACE-NO              PIC 9(3).                        REQ22190
000590*    RACE NUMBER WITHIN THE FLIGHT, 1-BASED.                              
000600     05  RC-RACE-SEQ-IN-FLIGHT   PIC 9(2).                                
000610*    RACE COMPLETION STATUS OFF THE UPSTREAM SCHEDULER -- CARRIED         
000620*    FOR AUDIT ONLY, NEITHER PLQ010 NOR PLQ020 TESTS IT.  0 IS            
000630*    THE ONLY VALUE THE SCHEDULER HAS EVER EMITTED SO FAR.                
000640     05  RC-RACE-STATUS          PIC 9(1)   VALUE 0.              REQ26116
000650         88  RC-RACE-COMPLETED       VALUE 0.                     REQ26116
000660         88  RC-RACE-ABANDONED       VALUE 1.                     REQ26116
000670         88  RC-RACE-POSTPONED       VALUE 2.                     REQ26116
000680*    WEATHER CODE AT THE START GUN -- NOT SUPPLIED BY THE CURRENT         
000690*    SCHEDULER FEED, DEFAULTS TO SPACE.  RESERVED FOR THE DAY THE         
000700*    OFFICE FINALLY WIRES UP THE HARBOUR WEATHER STATION FEED.            
000710     05  RC-WEATHER-CODE         PIC X(01)  VALUE SPACE.          REQ26116
000720         88  RC-WEATHER-UNKNOWN      VALUE SPACE.                 REQ26116
000730         88  RC-WEATHER-FAIR         VALUE 'F'.                   REQ26116
000740         88  RC-WEATHER-HEAVY-AIR    VALUE 'H'.                   REQ26116
000750*    RESERVED FOR A REGATTA-CLASS CODE THE OFFICE HAS ASKED FOR           
000760*    TWICE NOW (89 AND AGAIN IN 96) BUT NEVER FUNDED.  NARROWED           
000770*    08/09/26 WHEN RC-RACE-STATUS/RC-WEATHER-CODE WERE CUT OUT.           
000780     05  FILLER                  PIC X(02).                       REQ26116
000790*    ONE ENTRY PER BOAT SLOT -- SEE HISTORY 09/02/87 AND THE              
000800*    REMARKS ABOVE ABOUT C-BOATS-MAX.                                     
000810     05  RC-BOAT-TEAM OCCURS 1 TO 99 TIMES                                
000820             DEPENDING ON C-BOATS-MAX                                     
000830             PIC 9(3).                                                    
000840*    TRAILING PAD SO A FUTURE SCHEDULER-FEED CHANGE CAN GROW THE          
000850*    OCCURS TABLE ABOVE WITHOUT RESIZING THE WHOLE RECORD IN              
000860*    EVERY JCL DECK THAT COPIES THIS LAYOUT.                              
000870     05  FILLER                  PIC X(06).                       REQ26116
000880                                                                          
