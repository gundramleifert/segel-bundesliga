000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PLQ020.                                                  
000120 AUTHOR.         R T BRANNIGAN.                                           
000130 INSTALLATION.   REGATTA OFFICE DATA PROCESSING.                          
000140 DATE-WRITTEN.   03/14/85.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED -- REGATTA OFFICE INTERNAL USE ONLY.        
000170******************************************************************        
000180*                                                                *        
000190*   PLQ020  --  BOAT-USAGE QUALITY ASSESSMENT                    *        
000200*                                                                *        
000210*   WALKS THE SAME FLIGHT/RACE DETAIL AS PLQ010 AND BUILDS A     *        
000220*   TEAM-BY-BOAT-SLOT USE-COUNT TABLE, FLIGHT BY FLIGHT.  AFTER  *        
000230*   EACH FLIGHT IS FOLDED IN, PRICES HOW UNEVENLY BOAT SLOTS ARE *        
000240*   BEING SHARED OUT (THE BOAT-BALANCE TERM) AND, STARTING WITH  *        
000250*   THE SECOND FLIGHT, PRICES HOW MUCH SHUFFLING BETWEEN BOATS   *        
000260*   AND HARBOUR-TO-WATER SHUTTLE RUNS THE CHANGEOVER BETWEEN     *        
000270*   FLIGHTS COSTS THE RACE COMMITTEE.  PRINTS A BOAT-USE         *        
000280*   DISTRIBUTION AND REDUCES EVERYTHING TO ONE BOAT-QUALITY      *        
000290*   SCORE FOR THE SCHEDULE-COMPARISON WORKSHEET.                 *        
000300*                                                                *        
000310*   HISTORY                                                      *        
000320*   -----------------------------------------------------------  *        
000330*   03/14/85  RTB  ORIGINAL PROGRAM -- COUNTED BOAT USE ONLY,    *        
000340*             NO SHUTTLE COSTING (THE COMMITTEE ROWED EVERY      *        
000350*             BOAT BACK TO THE DOCK BETWEEN FLIGHTS IN THOSE     *        
000360*             DAYS, THERE WAS NO SHUTTLE TO COST).               *        
000370*   09/02/87  RTB  RE-CUT AGAINST PLQCFG1/PLQRAC1 (REQ 8734),    *        
000380*             SAME PASS THAT TOUCHED PLQ010.                     *        
000390*   11/20/91  DWK  ADDED THE INTER-FLIGHT SHUTTLE/BOAT-CHANGE    *        
000400*             COSTING (REQ 14403) -- THE COMMITTEE STARTED       *        
000410*             FERRYING CREWS BETWEEN FLIGHTS INSTEAD OF          *        
000420*             SWAPPING WHOLE BOATS AND WANTED THE OPTIMIZER      *        
000430*             TO ACCOUNT FOR IT.  PORTED STRAIGHT FROM THE       *        
000440*             OPTIMIZER GROUP'S OWN WORKSHEET, INCLUDING ITS     *        
000450*             ARITHMETIC QUIRKS.                                 *        
000460*   04/30/94  DWK  BOAT TABLE RESIZED OFF THE CONTROL CARD       *        
000470*             INSTEAD OF A FIXED 64-TEAM LIMIT.  REQ 22190.      *        
000480*   06/06/98  JQP  Y2K REVIEW -- NO DATE FIELDS HERE, NO         *        
000490*             CHANGE REQUIRED.  TICKET Y2K-0119.                 *        
000500*   02/11/03  MHL  WEIGHTING FACTORS MOVED OFF THE CONSOLE       *        
000510*             ACCEPT ONTO THE BOATTUNE PARAMETER CARD.           *        
000520*             REQ 20031.                                         *        
000530*   08/09/26  TFN  PRIOR-2NDLAST-BUF WAS BEING SET FROM THE OLD  *        
000540*             PRIOR-LAST-BUF AT FLIGHT-END -- TWO FLIGHTS STALE  *        
000550*             BY THE TIME IT WAS USED.  NOW CAPTURED LIVE OFF    *        
000560*             RACE-SEQ-IN-FLIGHT WHILE THE FLIGHT IS STILL BEING *        
000570*             READ.  ALSO RECAST 4130-SLOT-COMPARE AS AN         *        
000580*             EARLY-EXIT RANGE.  REQ 26114.                      *        
000590*   08/09/26  TFN  CLEANED UP SEVERAL REMARKS LEFT OVER FROM THE *        
000600*             OPTIMIZER GROUP'S OWN WORKSHEET NOTES SO THEY READ *        
000610*             IN OUR OWN SHOP'S TERMS.  REQ 26115.               *        
000620*   08/09/26  TFN  ADDED THE SAVED-SHUTTLES DIAGNOSTIC (HARBOUR/ *        
000630*             SEA/BOAT-CHANGE TOTALS) THE COMMITTEE HAS BEEN     *        
000640*             ASKING FOR SINCE THE 14403 CHANGEOVER COSTING WENT *        
000650*             IN -- REPORTING ONLY, DOES NOT TOUCH THE SCORE.    *        
000660*             REQ 26116.                                         *        
000670*                                                                *        
000680******************************************************************        
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710*    TOP-OF-FORM/BYE-DIGITS/UPSI-0 -- SAME THREE SPECIAL NAMES            
000720*    CARRIED IN ALL THREE PROGRAMS OF THIS SUITE, WHETHER OR NOT          
000730*    THIS PARTICULAR PROGRAM USES EACH ONE.                               
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM                                                   
000760     CLASS BYE-DIGITS IS "0" THRU "9"                                     
000770     UPSI-0 ON STATUS IS SUPPRESS-CONSOLE-ECHO.                           
000780                                                                          
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810                                                                          
000820*    RUN-CONTROL CARD, SAME LOGICAL NAME AS PLQ010/PLQ030.                
000830     SELECT SCHEDULE-CONFIG-FILE                                          
000840         ASSIGN TO SCHDCFG                                                
000850         ORGANIZATION IS LINE SEQUENTIAL.                                 
000860                                                                          
000870*    FLIGHT/RACE DETAIL, SAME PHYSICAL FILE PLQ010 AND PLQ030             
000880*    ALSO READ -- THIS PROGRAM NEVER WRITES IT.                           
000890     SELECT FLIGHT-RACE-FILE                                              
000900         ASSIGN TO FLTRACE                                                
000910         ORGANIZATION IS LINE SEQUENTIAL.                                 
000920                                                                          
000930*    OPTIMIZER-SUPPLIED WEIGHTING CARD -- ITS OWN LOGICAL NAME,           
000940*    NOT SHARED WITH PLQ010'S TUNE-PARM-FILE, SINCE THE TWO               
000950*    PROGRAMS WEIGHT ENTIRELY DIFFERENT SCORE TERMS.                      
000960     SELECT TUNE-PARM-FILE                                                
000970         ASSIGN TO BOATTUNE                                               
000980         ORGANIZATION IS LINE SEQUENTIAL.                                 
000990                                                                          
001000*    BOAT-USE HISTOGRAM, PRINT-STYLE, SAME TWO-LINE-PAIR FORMAT           
001010*    AS PLQ010'S MATCH-DIST-FILE.                                         
001020     SELECT BOAT-DIST-FILE                                                
001030         ASSIGN TO BOATDIST                                               
001040         ORGANIZATION IS LINE SEQUENTIAL.                                 
001050                                                                          
001060 DATA DIVISION.                                                           
001070 FILE SECTION.                                                            
001080                                                                          
001090 FD  SCHEDULE-CONFIG-FILE                                                 
001100     LABEL RECORD IS STANDARD                                             
001110     DATA RECORD IS SCHEDULE-CONFIG-REC.                                  
001120 COPY PLQCFG1.                                                            
001130                                                                          
001140 FD  FLIGHT-RACE-FILE                                                     
001150     LABEL RECORD IS STANDARD                                             
001160     DATA RECORD IS FLIGHT-RACE-REC.                                      
001170 COPY PLQRAC1.                                                            
001180                                                                          
001190 FD  TUNE-PARM-FILE                                                       
001200     LABEL RECORD IS STANDARD                                             
001210     DATA RECORD IS TUNE-PARM-REC.                                        
001220 01  TUNE-PARM-REC.                                                       
001230*    RUN-TIME WEIGHTS FOR THE BOAT-QUALITY SCORE -- SUPPLIED BY           
001240*    THE OPTIMIZER GROUP'S OWN WORKSHEET, NOT COMPUTED BY THIS            
001250*    PROGRAM.                                                             
001260     05  TP-WEIGHT-STAY-BOAT     PIC S9(3)V9(5).                          
001270     05  TP-WEIGHT-STAY-SHUTL    PIC S9(3)V9(5).                          
001280     05  TP-WEIGHT-CHANGE-BOAT   PIC S9(3)V9(5).                          
001290     05  FILLER                  PIC X(15).                               
001300                                                                          
001310*    PRINT-STYLE OUTPUT, SAME 132-COLUMN LINE PLQ010 USES FOR             
001320*    ITS OWN MATCH-DISTRIBUTION REPORT.                                   
001330 FD  BOAT-DIST-FILE                                                       
001340     LABEL RECORD IS OMITTED                                              
001350     RECORD CONTAINS 132 CHARACTERS                                       
001360     DATA RECORD IS BOATDIST-LINE.                                        
001370 01  BOATDIST-LINE                PIC X(132).                             
001380                                                                          
001390 WORKING-STORAGE SECTION.                                                 
001400*    STANDALONE ABORT SWITCH -- SAME SHOP HABIT AS PLQ010/PLQ030,         
001410*    SET WHEN A CONTROL CARD IS MISSING AND THE RUN ABENDS.               
001420 77  H-ABORT-SW                  PIC X       VALUE 'N'.                   
001430*    RUN-LOOP AND OPERATOR-ECHO SWITCHES -- SAME TWO NAMES AS             
001440*    PLQ010/PLQ030.                                                       
001450 01  CONTROL-SWITCHES.                                                    
001460     05  MORE-RECS               PIC XXX     VALUE 'YES'.                 
001470     05  SUPPRESS-CONSOLE-ECHO   PIC X       VALUE '0'.                   
001480     05  FILLER                  PIC X(10)   VALUE SPACES.                
001490                                                                          
001500*    TABLE-SIZING FIELDS LOADED FROM THE CONTROL CARD AT INIT.            
001510 01  SIZING-FIELDS.                                                       
001520     05  C-NUM-TEAMS-MAX         PIC 9(3)    COMP.                        
001530     05  C-BOATS-MAX             PIC 9(2)    COMP.                        
001540*    TOTAL CELLS IN BOAT-TABLE -- THE DENOMINATOR FOR THE MEAN            
001550*    IN 4000-BOAT-BALANCE-TERM.                                           
001560     05  C-CELL-COUNT            PIC 9(6)    COMP.                        
001570     05  FILLER                  PIC X(06)   VALUE SPACES.                
001580                                                                          
001590*    LOOP SUBSCRIPTS SHARED ACROSS THE WHOLE PROGRAM -- SUB-I IS          
001600*    ALWAYS A BOAT SLOT, SUB-J ALWAYS A TEAM NUMBER, EXCEPT WHERE         
001610*    A PARAGRAPH BANNER SAYS OTHERWISE.                                   
001620 01  SUBSCRIPTS.                                                          
001630     05  SUB-I                   PIC 9(3)    COMP.                        
001640     05  SUB-J                   PIC 9(3)    COMP.                        
001650     05  SUB-DIST                PIC 9(4)    COMP.                        
001660*    RC-BOAT-TEAM CONVERTED FROM THE SCHEDULER'S 0-BASED SLOT             
001670*    VALUE TO THE 1-BASED COLUMN SUBSCRIPT OF BOAT-TABLE.                 
001680     05  C-1BASED-TEAM           PIC 9(3)    COMP.                        
001690                                                                          
001700*    BOAT-COUNT-CELL TABLE, ROW = BOAT SLOT, COLUMN = TEAM                
001710*    NUMBER (1-BASED).  UNLIKE THE MATCH TABLE THIS ONE IS                
001720*    SQUARE-FULL, EVERY CELL CAN BE TOUCHED.                              
001730 01  BOAT-TABLE.                                                          
001740     05  T-BOAT-ROW OCCURS 1 TO 99 TIMES                                  
001750             DEPENDING ON C-BOATS-MAX.                                    
001760         10  T-BOAT-CT OCCURS 1 TO 999 TIMES                              
001770                 DEPENDING ON C-NUM-TEAMS-MAX                             
001780                 PIC 9(5) COMP.                                           
001790                                                                          
001800*    RUN-WIDE COUNTERS, PRINTED IN THE 3000-CLOSING SUMMARY.              
001810 01  RUN-TOTALS.                                                          
001820     05  C-TOTAL-FLIGHTS         PIC 9(3)    COMP VALUE 0.                
001830     05  C-TOTAL-RACES           PIC 9(6)    COMP VALUE 0.                
001840     05  FILLER                  PIC X(08)   VALUE SPACES.                
001850                                                                          
001860*    RACE-IMAGE BUFFERS FOR THE FLIGHT-CHANGEOVER COSTING --              
001870*    EACH IS A FULL COPY OF THE FLIGHT-RACE-REC LAYOUT, HELD              
001880*    UNDER ITS OWN PREFIX SO SEVERAL RACES CAN BE ON HAND AT              
001890*    ONCE.  SEE HISTORY 11/20/91.                                         
001900 01  FLIGHT-FIRST-BUF.                                                    
001910     COPY PLQRAC1 REPLACING RC- BY F1-.                                   
001920 01  FLIGHT-SECOND-BUF.                                                   
001930     COPY PLQRAC1 REPLACING RC- BY F2-.                                   
001940 01  PRIOR-LAST-BUF.                                                      
001950     COPY PLQRAC1 REPLACING RC- BY PL-.                                   
001960 01  PRIOR-2NDLAST-BUF.                                                   
001970     COPY PLQRAC1 REPLACING RC- BY PS-.                                   
001980                                                                          
001990*    SHUTTLE/CHANGEOVER COSTING WORK FIELDS -- SEE HISTORY                
002000*    11/20/91 FOR WHY THIS GROUP EXISTS AT ALL.                           
002010 01  SHUTTLE-FIELDS.                                                      
002020*    PARTICIPANT COUNTS ON THE TWO RACES BEING SLOT-MATCHED IN            
002030*    4100-XFER-SLOT-MATCH -- THE LARGER OF THE TWO SEEDS                  
002040*    XFER-COUNT BEFORE THE SLOT-BY-SLOT DECREMENT PASS.                   
002050     05  C-PART-CT-A             PIC S9(3)   COMP.                        
002060     05  C-PART-CT-B             PIC S9(3)   COMP.                        
002070*    WORK COUNTER SHARED BY ALL THREE SLOT/WATER-MATCH PARAGRAPHS         
002080*    (4100, 4200, 4300) -- EACH LOADS IT FRESH, NONE OF THEM READ         
002090*    A VALUE LEFT BY ANOTHER.                                             
002100     05  C-XFER-COUNT            PIC S9(3)   COMP.                        
002110*    HOW MANY TEAMS CHANGED BOATS AT THIS FLIGHT BOUNDARY --              
002120*    DELIBERATELY NOT RESET UNTIL 2400-FLIGHT-END, SEE ITS OWN            
002130*    REMARKS ON C-RES-PART.                                               
002140     05  C-CHANGE-COUNT          PIC S9(3)   COMP VALUE 0.                
002150*    THE THREE PRICED SHUTTLE TERMS FOR ONE FLIGHT BOUNDARY --            
002160*    HARBOUR-TO-WATER TRANSFER, AND THE TWO WATER-AND-RETURN RUNS         
002170*    ON EITHER SIDE OF IT.                                                
002180     05  C-SHUTTLE-BETWEEN       PIC S9(3)   COMP.                        
002190     05  C-SHUTTLE-LAST-RACE     PIC S9(3)   COMP VALUE 0.                
002200     05  C-SHUTTLE-FIRST-RACE    PIC S9(3)   COMP VALUE 0.                
002210*    INPUT/OUTPUT PAIR FOR THE SHARED 4400-SHUTTLES-PER-TEAM              
002220*    PARAGRAPH -- CALLER LOADS C-SHUTTLE-INPUT, READS THE ANSWER          
002230*    BACK OUT OF C-SHUTTLES-PER-TEAM.                                     
002240     05  C-SHUTTLE-INPUT         PIC S9(3)   COMP.                        
002250     05  C-SHUTTLES-PER-TEAM     PIC S9(4)   COMP.                        
002260*    TRUNCATED (NOT ROUNDED) INTEGER DEVIATION, SEE 4025-BALANCE-         
002270*    CELL'S OWN REMARK.                                                   
002280     05  C-TRUNC-DIFF-INT        PIC S9(6)   COMP.                        
002290*    "FOUND IT" FLAG FOR THE WATER-MATCH SCAN PARAGRAPHS -- RESET         
002300*    TO 'N' BEFORE EACH OUTER-LOOP ITERATION.                             
002310     05  H-MATCHED-SW            PIC X       VALUE 'N'.                   
002320                                                                          
002330*    "SAVED SHUTTLES" DIAGNOSTIC -- A SEPARATE REPORTING FIGURE,          
002340*    NEVER FOLDED INTO THE BOAT-QUALITY-SCORE ITSELF.  COMPARES           
002350*    WHAT A FULL FIRST RACE WOULD COST IN SHUTTLE RUNS AGAINST            
002360*    WHAT EACH FLIGHT BOUNDARY ACTUALLY COST.  REQ 26116.                 
002370 01  INTER-FLIGHT-STAT.                                                   
002380     05  C-FIRST-RACE-PART-CT    PIC S9(3)   COMP VALUE 0.                
002390     05  C-SHUTTLES-EACH-RACE    PIC S9(4)   COMP VALUE 0.                
002400     05  C-HARBOUR-TOTAL         PIC S9(6)   COMP VALUE 0.                
002410     05  C-SEA-TOTAL             PIC S9(6)   COMP VALUE 0.                
002420     05  C-BOAT-CHANGES-TOTAL    PIC S9(6)   COMP VALUE 0.                
002430     05  FILLER                  PIC X(06)   VALUE SPACES.                
002440                                                                          
002450*    SCORE WORKING FIELDS -- FLOATING POINT, MATCHES THE                  
002460*    OPTIMIZER'S OWN ARITHMETIC.  NOT A MONEY FIELD -- COMP-2             
002470*    AND PLAIN COMPUTE, NO ROUNDED, SAME RATIONALE AS PLQ010.             
002480 01  SCORE-FIELDS COMP-2.                                                 
002490*    COPIED IN FROM THE BOATTUNE PARAMETER CARD AT INIT TIME, OR          
002500*    ZERO IF THE CARD IS MISSING.                                         
002510     05  C-WEIGHT-STAY-BOAT      VALUE 0.                                 
002520     05  C-WEIGHT-STAY-SHUTL     VALUE 0.                                 
002530     05  C-WEIGHT-CHANGE-BOAT    VALUE 0.                                 
002540*    MEAN USE-COUNT ACROSS THE WHOLE BOAT TABLE.                          
002550     05  C-AVG-BOAT              VALUE 0.                                 
002560     05  C-SUM-BOAT              VALUE 0.                                 
002570*    ONE CELL'S SIGNED DEVIATION FROM C-AVG-BOAT, THEN ITS                
002580*    ABSOLUTE VALUE -- SEE 4025-BALANCE-CELL.                             
002590     05  C-DIFF                  VALUE 0.                                 
002600     05  C-ABS-DIFF              VALUE 0.                                 
002610*    RUNNING SCORE FOR THE FLIGHT CURRENTLY BEING FOLDED IN --            
002620*    ADDED INTO C-RES AT THE BOTTOM OF 2400-FLIGHT-END.                   
002630     05  C-RES-PART              VALUE 0.                                 
002640*    SCHEDULE-WIDE RUNNING TOTAL, ACCUMULATED FLIGHT BY FLIGHT.           
002650     05  C-RES                   VALUE 0.                                 
002660*    FINAL REPORTED SCORE, MOVED FROM C-RES IN 3000-CLOSING.              
002670     05  C-BOAT-QUALITY-SCORE    VALUE 0.                                 
002680                                                                          
002690*    DISTRIBUTION HISTOGRAM, ONE BUCKET PER POSSIBLE USE COUNT            
002700*    (0 .. TOTAL-FLIGHTS), PLUS THE HIGHEST NONZERO INDEX.                
002710 01  DISTRIBUTION-TABLE.                                                  
002720     05  T-DIST-CT OCCURS 1 TO 1000 TIMES                                 
002730             DEPENDING ON C-DIST-SIZE                                     
002740             PIC 9(6) COMP.                                               
002750 01  C-DIST-SIZE                 PIC 9(4)    COMP VALUE 1.                
002760 01  C-MAX-NONZERO-INDEX         PIC 9(4)    COMP VALUE 0.                
002770                                                                          
002780*    BOAT-DISTRIBUTION-REPORT PRINT LINES -- TWO-LINE PAIR, EACH          
002790*    VALUE RIGHT-JUSTIFIED IN A 4-CHARACTER FIELD, SAME SHAPE AS          
002800*    PLQ010'S DIST-INDEX-LINE/DIST-COUNT-LINE.                            
002810 01  BDIST-INDEX-LINE.                                                    
002820     05  BDIST-INDEX-FLD OCCURS 1 TO 1000 TIMES                           
002830             DEPENDING ON C-DIST-SIZE                                     
002840             PIC ZZZ9.                                                    
002850     05  FILLER                  PIC X(04)   VALUE SPACES.                
002860 01  BDIST-COUNT-LINE.                                                    
002870     05  BDIST-COUNT-FLD OCCURS 1 TO 1000 TIMES                           
002880             DEPENDING ON C-DIST-SIZE                                     
002890             PIC ZZZ9.                                                    
002900     05  FILLER                  PIC X(04)   VALUE SPACES.                
002910                                                                          
002920*    ALTERNATE VIEW OF THE PRINT LINE PAIR USED WHEN THE WHOLE            
002930*    LINE HAS TO BE MOVED TO THE FD RECORD IN ONE SHOT.                   
002940 01  BDIST-INDEX-LINE-FLAT REDEFINES BDIST-INDEX-LINE                     
002950                                     PIC X(4000).                         
002960 01  BDIST-COUNT-LINE-FLAT REDEFINES BDIST-COUNT-LINE                     
002970                                     PIC X(4000).                         
002980                                                                          
002990*    SYSTEM DATE, ACCEPTED AT INIT TIME -- NOT PRINTED ANYWHERE           
003000*    ON THIS PROGRAM'S OUTPUT, CARRIED FOR THE SAME REASON THE            
003010*    OTHER TWO PROGRAMS CARRY IT.                                         
003020 01  CURRENT-RUN-DATE.                                                    
003030     05  CRD-YY                  PIC 9(2).                                
003040     05  CRD-MM                  PIC 9(2).                                
003050     05  CRD-DD                  PIC 9(2).                                
003060*    FLAT 6-DIGIT VIEW OF THE SAME BYTES.                                 
003070 01  CURRENT-RUN-DATE-ALT REDEFINES CURRENT-RUN-DATE.                     
003080     05  CRD-YYMMDD              PIC 9(6).                                
003090                                                                          
003100 PROCEDURE DIVISION.                                                      
003110*    ONE PASS OVER FLIGHT-RACE-FILE -- BUILDS THE BOAT-USE TABLE          
003120*    AND FOLDS IN THE CHANGEOVER COSTING AS EACH FLIGHT BOUNDARY          
003130*    IS CROSSED, THEN REDUCES EVERYTHING TO THE SCORE AND REPORT          
003140*    IN 3000-CLOSING.                                                     
003150 0000-MAIN.                                                               
003160     PERFORM 1000-INIT.                                                   
003170     PERFORM 2000-MAINLINE                                                
003180         UNTIL MORE-RECS = 'NO'.                                          
003190     PERFORM 3000-CLOSING.                                                
003200     STOP RUN.                                                            
003210                                                                          
003220*    OPENS THE CONTROL CARD, THE WEIGHTING CARD, AND THE TWO RUN          
003230*    FILES, SIZES THE BOAT TABLE FROM THE CONTROL CARD, PRICES            
003240*    THE SAVED-SHUTTLES CONSTANT OFF THE FIRST RACE, AND PRIMES           
003250*    THE READ-AHEAD.                                                      
003260 1000-INIT.                                                               
003270     ACCEPT CURRENT-RUN-DATE FROM DATE.                                   
003280*    NO CONTROL CARD, NO RUN -- EVERY TABLE BELOW DEPENDS ON IT.          
003290     OPEN INPUT SCHEDULE-CONFIG-FILE.                                     
003300     READ SCHEDULE-CONFIG-FILE                                            
003310         AT END                                                           
003320             MOVE 'Y' TO H-ABORT-SW                                       
003330             DISPLAY 'PLQ020 -- MISSING SCHEDULE-CONFIG CARD'             
003340             STOP RUN.                                                    
003350     CLOSE SCHEDULE-CONFIG-FILE.                                          
003360     MOVE SC-NUM-TEAMS TO C-NUM-TEAMS-MAX.                                
003370     MOVE SC-NUM-BOATS TO C-BOATS-MAX.                                    
003380*    ONE DISTRIBUTION BUCKET PER POSSIBLE USE COUNT, 0 THROUGH            
003390*    NUM-FLIGHTS INCLUSIVE.                                               
003400     COMPUTE C-DIST-SIZE = SC-NUM-FLIGHTS + 1.                            
003410     COMPUTE C-CELL-COUNT = C-BOATS-MAX * C-NUM-TEAMS-MAX.                
003420                                                                          
003430*    WEIGHTING CARD IS OPTIONAL -- A MISSING CARD ZEROES OUT ALL          
003440*    THREE SCORE TERMS RATHER THAN ABENDING THE RUN, SAME POLICY          
003450*    AS PLQ010'S TUNE-PARM-FILE.                                          
003460     OPEN INPUT TUNE-PARM-FILE.                                           
003470     READ TUNE-PARM-FILE                                                  
003480         AT END                                                           
003490             MOVE 0 TO TP-WEIGHT-STAY-BOAT                                
003500             MOVE 0 TO TP-WEIGHT-STAY-SHUTL                               
003510             MOVE 0 TO TP-WEIGHT-CHANGE-BOAT.                             
003520     CLOSE TUNE-PARM-FILE.                                                
003530     MOVE TP-WEIGHT-STAY-BOAT   TO C-WEIGHT-STAY-BOAT.                    
003540     MOVE TP-WEIGHT-STAY-SHUTL  TO C-WEIGHT-STAY-SHUTL.                   
003550     MOVE TP-WEIGHT-CHANGE-BOAT TO C-WEIGHT-CHANGE-BOAT.                  
003560                                                                          
003570     OPEN INPUT FLIGHT-RACE-FILE.                                         
003580     OPEN OUTPUT BOAT-DIST-FILE.                                          
003590                                                                          
003600     PERFORM 1100-INIT-BOAT-ROW                                           
003610         VARYING SUB-I FROM 1 BY 1                                        
003620             UNTIL SUB-I > C-BOATS-MAX.                                   
003630                                                                          
003640*    READ-AHEAD PRIME -- 2000-MAINLINE ALWAYS OPERATES ON A               
003650*    RECORD ALREADY IN FLIGHT-RACE-REC WHEN IT STARTS.                    
003660     PERFORM 9100-READ-RACE.                                              
003670                                                                          
003680*    SHUTTLES-EACH-RACE IS A SCHEDULE-WIDE CONSTANT, PRICED OFF           
003690*    THE VERY FIRST RACE ONLY -- USED SOLELY BY THE SAVED-                
003700*    SHUTTLES DIAGNOSTIC IN 4500, NEVER BY THE SCORE ITSELF.              
003710     PERFORM 1200-COUNT-FIRST-RACE                                        
003720         VARYING SUB-I FROM 1 BY 1                                        
003730             UNTIL SUB-I > C-BOATS-MAX.                                   
003740     MOVE C-FIRST-RACE-PART-CT TO C-SHUTTLE-INPUT.                        
003750     PERFORM 4400-SHUTTLES-PER-TEAM.                                      
003760     MOVE C-SHUTTLES-PER-TEAM TO C-SHUTTLES-EACH-RACE.                    
003770                                                                          
003780*    ZEROES ONE ROW OF BOAT-TABLE.                                        
003790 1100-INIT-BOAT-ROW.                                                      
003800     PERFORM 1110-INIT-BOAT-CELL                                          
003810         VARYING SUB-J FROM 1 BY 1                                        
003820             UNTIL SUB-J > C-NUM-TEAMS-MAX.                               
003830                                                                          
003840 1110-INIT-BOAT-CELL.                                                     
003850     MOVE 0 TO T-BOAT-CT(SUB-I, SUB-J).                                   
003860                                                                          
003870*    COUNTS PARTICIPANTS ON THE FIRST RACE OF THE WHOLE SCHEDULE,         
003880*    SKIPPING BYE SLOTS, TO PRICE C-SHUTTLES-EACH-RACE ABOVE.             
003890 1200-COUNT-FIRST-RACE.                                                   
003900     IF RC-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
003910         ADD 1 TO C-FIRST-RACE-PART-CT.                                   
003920                                                                          
003930*    ONE RECORD OF FLIGHT-RACE-FILE PER ITERATION.  RACES-PER-            
003940*    FLIGHT IS CONSTANT ACROSS THE WHOLE SCHEDULE (IT COMES OFF           
003950*    THE CONTROL CARD), SO A FLIGHT BOUNDARY IS RECOGNIZED BY             
003960*    RACE-SEQ-IN-FLIGHT ALONE -- NO LOOK-AHEAD READ IS NEEDED.            
003970 2000-MAINLINE.                                                           
003980     IF RC-RACE-SEQ-IN-FLIGHT = 1                                         
003990         PERFORM 2100-FLIGHT-START.                                       
004000                                                                          
004010     IF RC-RACE-SEQ-IN-FLIGHT = 2                                         
004020         PERFORM 2200-SECOND-RACE-OF-FLIGHT.                              
004030                                                                          
004040     PERFORM 2300-BUMP-BOAT-ROW                                           
004050         VARYING SUB-I FROM 1 BY 1                                        
004060             UNTIL SUB-I > C-BOATS-MAX.                                   
004070     ADD 1 TO C-TOTAL-RACES.                                              
004080                                                                          
004090*    THIS FLIGHT'S OWN SECOND-TO-LAST RACE, HELD WHILE IT IS              
004100*    STILL BEING READ -- SEE HISTORY 08/03/26.  NOT DERIVED FROM          
004110*    PRIOR-LAST-BUF, WHICH BY NOW BELONGS TO A DIFFERENT FLIGHT.          
004120     IF RC-RACE-SEQ-IN-FLIGHT = SC-RACES-PER-FLIGHT - 1                   
004130         MOVE FLIGHT-RACE-REC TO PRIOR-2NDLAST-BUF.                       
004140                                                                          
004150     IF RC-RACE-SEQ-IN-FLIGHT = SC-RACES-PER-FLIGHT                       
004160         PERFORM 2400-FLIGHT-END.                                         
004170                                                                          
004180     PERFORM 9100-READ-RACE.                                              
004190                                                                          
004200*    FIRST RACE OF A NEW FLIGHT -- IF THERE WAS A PRIOR FLIGHT,           
004210*    PRICE THE HARBOUR-TO-WATER TRANSFER (SHUTTLE-BETWEEN-FLIGHT)         
004220*    AND, WHEN THE PRIOR FLIGHT HAD MORE THAN ONE RACE, THE               
004230*    SHUTTLE-LAST-RACE TERM.                                              
004240 2100-FLIGHT-START.                                                       
004250     MOVE FLIGHT-RACE-REC TO FLIGHT-FIRST-BUF.                            
004260     IF RC-FLIGHT-NO > 1                                                  
004270         MOVE 'N' TO H-MATCHED-SW                                         
004280         PERFORM 4100-XFER-SLOT-MATCH                                     
004290         MOVE C-XFER-COUNT TO C-SHUTTLE-BETWEEN                           
004300         IF SC-RACES-PER-FLIGHT > 1                                       
004310             PERFORM 4200-WATER-MATCH-SECLAST                             
004320         ELSE                                                             
004330             MOVE 0 TO C-SHUTTLE-LAST-RACE.                               
004340                                                                          
004350*    SECOND RACE OF THE NEW FLIGHT (ONLY REACHED WHEN RACES-PER-          
004360*    FLIGHT > 1) -- PRICE THE SHUTTLE-FIRST-RACE TERM.                    
004370 2200-SECOND-RACE-OF-FLIGHT.                                              
004380     MOVE FLIGHT-RACE-REC TO FLIGHT-SECOND-BUF.                           
004390     IF RC-FLIGHT-NO > 1                                                  
004400         PERFORM 4300-WATER-MATCH-FIRST.                                  
004410                                                                          
004420*    RC-BOAT-TEAM IS THE SCHEDULER'S 0-BASED SLOT VALUE -- ADD            
004430*    ONE TO GET THE 1-BASED COLUMN OF BOAT-TABLE BEFORE BUMPING           
004440*    THE CELL, SAME CONVERSION AS 2050-SCAN-SLOT IN PLQ010.               
004450 2300-BUMP-BOAT-ROW.                                                      
004460     COMPUTE C-1BASED-TEAM = RC-BOAT-TEAM(SUB-I) + 1.                     
004470     ADD 1 TO T-BOAT-CT(SUB-I, C-1BASED-TEAM).                            
004480                                                                          
004490*    LAST RACE OF THE FLIGHT -- HOLD IT FOR THE NEXT FLIGHT'S             
004500*    TRANSFER COSTING (PRIOR-2NDLAST-BUF WAS ALREADY CAPTURED             
004510*    LIVE, ABOVE, WHILE THIS FLIGHT WAS STILL BEING READ), THEN           
004520*    FOLD THIS FLIGHT'S BOAT-BALANCE TERM INTO THE RUNNING SCORE.         
004530 2400-FLIGHT-END.                                                         
004540     MOVE FLIGHT-RACE-REC TO PRIOR-LAST-BUF.                              
004550     ADD 1 TO C-TOTAL-FLIGHTS.                                            
004560                                                                          
004570     IF RC-FLIGHT-NO > 1                                                  
004580         COMPUTE C-RES-PART = C-RES-PART +                                
004590             C-CHANGE-COUNT * C-WEIGHT-CHANGE-BOAT                        
004600         MOVE C-SHUTTLE-FIRST-RACE TO C-SHUTTLE-INPUT                     
004610         PERFORM 4400-SHUTTLES-PER-TEAM                                   
004620         COMPUTE C-RES-PART = C-RES-PART +                                
004630             (C-SHUTTLES-PER-TEAM + 0.01 * C-SHUTTLE-FIRST-RACE)          
004640                 * C-WEIGHT-STAY-SHUTL                                    
004650         MOVE C-SHUTTLE-LAST-RACE TO C-SHUTTLE-INPUT                      
004660         PERFORM 4400-SHUTTLES-PER-TEAM                                   
004670         COMPUTE C-RES-PART = C-RES-PART +                                
004680             (C-SHUTTLES-PER-TEAM + 0.01 * C-SHUTTLE-FIRST-RACE)          
004690                 * C-WEIGHT-STAY-SHUTL                                    
004700         MOVE C-SHUTTLE-BETWEEN TO C-SHUTTLE-INPUT                        
004710         PERFORM 4400-SHUTTLES-PER-TEAM                                   
004720         COMPUTE C-RES-PART = C-RES-PART +                                
004730             (C-SHUTTLES-PER-TEAM + 0.01 * C-SHUTTLE-BETWEEN)             
004740                 * C-WEIGHT-STAY-BOAT                                     
004750         PERFORM 4500-INTER-FLIGHT-STAT                                   
004760         MOVE 0 TO C-CHANGE-COUNT.                                        
004770                                                                          
004780     PERFORM 4000-BOAT-BALANCE-TERM.                                      
004790     COMPUTE C-RES = C-RES + C-RES-PART.                                  
004800                                                                          
004810*    PRINTS THE BOAT-USE DISTRIBUTION REPORT, MOVES THE RUNNING           
004820*    RESULT TO THE REPORTED SCORE FIELD, THEN ECHOES THE RUN              
004830*    SUMMARY AND SAVED-SHUTTLES DIAGNOSTIC TO THE OPERATOR                
004840*    CONSOLE.                                                             
004850 3000-CLOSING.                                                            
004860     PERFORM 3100-BUILD-BOAT-DIST.                                        
004870     PERFORM 3200-WRITE-BOAT-DIST.                                        
004880     MOVE C-RES TO C-BOAT-QUALITY-SCORE.                                  
004890                                                                          
004900     DISPLAY 'PLQ020 -- BOAT-QUALITY SCORE FOLLOWS'.                      
004910     DISPLAY 'RACES PROCESSED    ' C-TOTAL-RACES.                         
004920     DISPLAY 'FLIGHTS PROCESSED  ' C-TOTAL-FLIGHTS.                       
004930     DISPLAY 'BOAT-QUALITY-SCORE ' C-BOAT-QUALITY-SCORE.                  
004940     DISPLAY 'SAVED-SHUTTLES DIAGNOSTIC FOLLOWS'.                         
004950     DISPLAY 'SHUTTLES AT HARBOUR' C-HARBOUR-TOTAL.                       
004960     DISPLAY 'SHUTTLES AT SEA    ' C-SEA-TOTAL.                           
004970     DISPLAY 'BOAT CHANGES TOTAL ' C-BOAT-CHANGES-TOTAL.                  
004980                                                                          
004990     CLOSE FLIGHT-RACE-FILE.                                              
005000     CLOSE BOAT-DIST-FILE.                                                
005010                                                                          
005020*    PER-FLIGHT BOAT-BALANCE TERM -- RES-PART IS DELIBERATELY             
005030*    NEVER RESET BETWEEN FLIGHTS.  SEE HISTORY 11/20/91 AND THE           
005040*    OPTIMIZER GROUP'S OWN WORKSHEET -- THIS IS THEIR ARITHMETIC,         
005050*    NOT A BUG TO BE QUIETLY FIXED IN THIS PORT.                          
005060 4000-BOAT-BALANCE-TERM.                                                  
005070     MOVE 0 TO C-SUM-BOAT.                                                
005080     PERFORM 4010-SUM-BOAT-ROW                                            
005090         VARYING SUB-I FROM 1 BY 1                                        
005100             UNTIL SUB-I > C-BOATS-MAX.                                   
005110     COMPUTE C-AVG-BOAT = C-SUM-BOAT / C-CELL-COUNT.                      
005120                                                                          
005130     PERFORM 4020-BALANCE-ROW                                             
005140         VARYING SUB-I FROM 1 BY 1                                        
005150             UNTIL SUB-I > C-BOATS-MAX.                                   
005160                                                                          
005170*    SUMS ONE ROW OF BOAT-TABLE INTO THE SCHEDULE-WIDE TOTAL.             
005180 4010-SUM-BOAT-ROW.                                                       
005190     PERFORM 4015-SUM-BOAT-CELL                                           
005200         VARYING SUB-J FROM 1 BY 1                                        
005210             UNTIL SUB-J > C-NUM-TEAMS-MAX.                               
005220                                                                          
005230 4015-SUM-BOAT-CELL.                                                      
005240     COMPUTE C-SUM-BOAT = C-SUM-BOAT + T-BOAT-CT(SUB-I, SUB-J).           
005250                                                                          
005260*    SECOND FULL PASS OVER BOAT-TABLE, NOW THAT C-AVG-BOAT IS             
005270*    KNOWN, ACCUMULATING THE DEVIATION TERM CELL BY CELL.                 
005280 4020-BALANCE-ROW.                                                        
005290     PERFORM 4025-BALANCE-CELL                                            
005300         VARYING SUB-J FROM 1 BY 1                                        
005310             UNTIL SUB-J > C-NUM-TEAMS-MAX.                               
005320                                                                          
005330*    THE OPTIMIZER GROUP'S WORKSHEET WANTS A TRUNCATED DEVIATION,         
005340*    NOT A ROUNDED ONE.  COMPUTING A FLOATING ABSOLUTE VALUE INTO         
005350*    A ZERO-DECIMAL INTEGER WORK FIELD TRUNCATES ON ITS OWN, NO           
005360*    INTRINSIC FUNCTION NEEDED.                                           
005370 4025-BALANCE-CELL.                                                       
005380     COMPUTE C-DIFF = T-BOAT-CT(SUB-I, SUB-J) - C-AVG-BOAT.               
005390     IF C-DIFF < 0                                                        
005400         COMPUTE C-ABS-DIFF = 0 - C-DIFF                                  
005410     ELSE                                                                 
005420         MOVE C-DIFF TO C-ABS-DIFF.                                       
005430     COMPUTE C-TRUNC-DIFF-INT = C-ABS-DIFF.                               
005440     COMPUTE C-RES-PART = C-RES-PART + C-TRUNC-DIFF-INT.                  
005450                                                                          
005460*    XFER-COUNT (SHUTTLE-BETWEEN-FLIGHT) -- SLOT-BY-SLOT MATCH            
005470*    OF THE PRIOR FLIGHT'S LAST RACE AGAINST THIS FLIGHT'S FIRST.         
005480*    A TEAM IN THE SAME SLOT BOTH TIMES "STAYS ON BOAT" (DECREMENT        
005490*    TRANSFER-COUNT); A TEAM IN A DIFFERENT SLOT "CHANGES BOATS"          
005500*    (BUMPS THE CHANGE-COUNT, TRANSFER-COUNT UNAFFECTED).                 
005510 4100-XFER-SLOT-MATCH.                                                    
005520     MOVE 0 TO C-PART-CT-A.                                               
005530     MOVE 0 TO C-PART-CT-B.                                               
005540     PERFORM 4110-COUNT-PART-A                                            
005550         VARYING SUB-I FROM 1 BY 1                                        
005560             UNTIL SUB-I > C-BOATS-MAX.                                   
005570     PERFORM 4120-COUNT-PART-B                                            
005580         VARYING SUB-I FROM 1 BY 1                                        
005590             UNTIL SUB-I > C-BOATS-MAX.                                   
005600     IF C-PART-CT-A > C-PART-CT-B                                         
005610         MOVE C-PART-CT-A TO C-XFER-COUNT                                 
005620     ELSE                                                                 
005630         MOVE C-PART-CT-B TO C-XFER-COUNT.                                
005640                                                                          
005650     PERFORM 4130-SLOT-COMPARE THRU 4130-X                                
005660         VARYING SUB-I FROM 1 BY 1                                        
005670             UNTIL SUB-I > C-BOATS-MAX.                                   
005680                                                                          
005690*    PARTICIPANT COUNT ON THE PRIOR FLIGHT'S LAST RACE.                   
005700 4110-COUNT-PART-A.                                                       
005710     IF PL-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
005720         ADD 1 TO C-PART-CT-A.                                            
005730                                                                          
005740*    PARTICIPANT COUNT ON THIS FLIGHT'S FIRST RACE.                       
005750 4120-COUNT-PART-B.                                                       
005760     IF F1-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
005770         ADD 1 TO C-PART-CT-B.                                            
005780                                                                          
005790*    A BYE SLOT LAST FLIGHT HAS NOTHING TO TRANSFER -- FALL OUT.          
005800*    A TEAM STILL IN THE SAME SLOT STAYS ON THE SAME BOAT --              
005810*    CREDIT XFER-COUNT AND FALL OUT.  OTHERWISE THE TEAM MOVED,           
005820*    GO LOOK FOR WHERE IT LANDED.                                         
005830 4130-SLOT-COMPARE.                                                       
005840     IF PL-BOAT-TEAM(SUB-I) NOT < C-NUM-TEAMS-MAX                         
005850         GO TO 4130-X.                                                    
005860     IF F1-BOAT-TEAM(SUB-I) = PL-BOAT-TEAM(SUB-I)                         
005870         SUBTRACT 1 FROM C-XFER-COUNT                                     
005880         GO TO 4130-X.                                                    
005890     PERFORM 4140-LOOK-FOR-TEAM.                                          
005900                                                                          
005910 4130-X.                                                                  
005920     EXIT.                                                                
005930                                                                          
005940*    TEAM MOVED SLOTS BETWEEN THE PRIOR FLIGHT'S LAST RACE AND            
005950*    THIS FLIGHT'S FIRST -- SCAN THE NEW RACE FOR WHERE IT LANDED         
005960*    SO THE CHANGE CAN BE COUNTED.                                        
005970 4140-LOOK-FOR-TEAM.                                                      
005980     PERFORM 4150-SCAN-FOR-MATCH                                          
005990         VARYING SUB-J FROM 1 BY 1                                        
006000             UNTIL SUB-J > C-BOATS-MAX.                                   
006010                                                                          
006020*    FOUND THE TEAM IN A DIFFERENT SLOT -- ONE BOAT CHANGE.               
006030 4150-SCAN-FOR-MATCH.                                                     
006040     IF F1-BOAT-TEAM(SUB-J) = PL-BOAT-TEAM(SUB-I)                         
006050     AND SUB-J NOT = SUB-I                                                
006060         ADD 1 TO C-CHANGE-COUNT.                                         
006070                                                                          
006080*    WATER-AND-RETURN MATCH -- IGNORES SLOT INDEX, MATCHES BY             
006090*    TEAM NUMBER ALONE.  USED FOR SHUTTLE-LAST-RACE (PRIOR                
006100*    SECOND-TO-LAST RACE VS. THIS FLIGHT'S FIRST) AND                     
006110*    SHUTTLE-FIRST-RACE (PRIOR LAST RACE VS. THIS FLIGHT'S                
006120*    SECOND).  SEE THE OPTIMIZER GROUP'S NOTE PRESERVED BELOW.            
006130 4200-WATER-MATCH-SECLAST.                                                
006140     MOVE 0 TO C-XFER-COUNT.                                              
006150     PERFORM 4210-WATER-COUNT-A                                           
006160         VARYING SUB-I FROM 1 BY 1                                        
006170             UNTIL SUB-I > C-BOATS-MAX.                                   
006180     MOVE C-XFER-COUNT TO C-SHUTTLE-LAST-RACE.                            
006190                                                                          
006200*    FOR EACH TEAM IN THE PRIOR FLIGHT'S SECOND-TO-LAST RACE, IF          
006210*    IT DOES NOT TURN UP ANYWHERE IN THIS FLIGHT'S FIRST RACE IT          
006220*    MADE A WATER-AND-RETURN SHUTTLE RUN.                                 
006230 4210-WATER-COUNT-A.                                                      
006240     IF PS-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
006250         MOVE 'N' TO H-MATCHED-SW                                         
006260         PERFORM 4220-WATER-SCAN-A                                        
006270             VARYING SUB-J FROM 1 BY 1                                    
006280                 UNTIL SUB-J > C-BOATS-MAX                                
006290         IF H-MATCHED-SW NOT = 'Y'                                        
006300             ADD 1 TO C-XFER-COUNT.                                       
006310                                                                          
006320 4220-WATER-SCAN-A.                                                       
006330     IF F1-BOAT-TEAM(SUB-J) = PS-BOAT-TEAM(SUB-I)                         
006340         MOVE 'Y' TO H-MATCHED-SW.                                        
006350                                                                          
006360 4300-WATER-MATCH-FIRST.                                                  
006370     MOVE 0 TO C-XFER-COUNT.                                              
006380     PERFORM 4310-WATER-COUNT-B                                           
006390         VARYING SUB-I FROM 1 BY 1                                        
006400             UNTIL SUB-I > C-BOATS-MAX.                                   
006410*    NOTE THIS TERM IS CALLED SHUTTLE-FIRST-RACE BUT ITS OWN              
006420*    FRACTIONAL WEIGHT ABOVE REUSES ITSELF (SEE 2400-FLIGHT-END)          
006430*    -- CARRIED OVER FROM THE OPTIMIZER GROUP'S SOURCE WORKSHEET          
006440*    AS-IS, NOT A TYPO TO FIX HERE.                                       
006450     MOVE C-XFER-COUNT TO C-SHUTTLE-FIRST-RACE.                           
006460                                                                          
006470*    FOR EACH TEAM IN THE PRIOR FLIGHT'S LAST RACE, IF IT DOES            
006480*    NOT TURN UP ANYWHERE IN THIS FLIGHT'S SECOND RACE IT MADE A          
006490*    WATER-AND-RETURN RUN THE OTHER DIRECTION.                            
006500 4310-WATER-COUNT-B.                                                      
006510     IF PL-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
006520         MOVE 'N' TO H-MATCHED-SW                                         
006530         PERFORM 4320-WATER-SCAN-B                                        
006540             VARYING SUB-J FROM 1 BY 1                                    
006550                 UNTIL SUB-J > C-BOATS-MAX                                
006560         IF H-MATCHED-SW NOT = 'Y'                                        
006570             ADD 1 TO C-XFER-COUNT.                                       
006580                                                                          
006590 4320-WATER-SCAN-B.                                                       
006600     IF F2-BOAT-TEAM(SUB-J) = PL-BOAT-TEAM(SUB-I)                         
006610         MOVE 'Y' TO H-MATCHED-SW.                                        
006620                                                                          
006630*    SHUTTLES-PER-TEAMS(N) = INTEGER((N + 1) / 2), TRUNCATING.            
006640*    A COMPUTE INTO A ZERO-DECIMAL FIELD TRUNCATES ON ITS OWN --          
006650*    NO INTRINSIC FUNCTION NEEDED.  CALLER LOADS C-SHUTTLE-INPUT          
006660*    WITH N BEFORE THIS PARAGRAPH IS PERFORMED.                           
006670 4400-SHUTTLES-PER-TEAM.                                                  
006680     COMPUTE C-SHUTTLES-PER-TEAM = (C-SHUTTLE-INPUT + 1) / 2.             
006690                                                                          
006700*    ACCUMULATES THE SAVED-SHUTTLES DIAGNOSTIC FOR ONE FLIGHT             
006710*    BOUNDARY -- PERFORMED FROM 2400-FLIGHT-END WHILE THE                 
006720*    BOUNDARY'S THREE SHUTTLE TERMS ARE STILL ON HAND, BEFORE             
006730*    C-CHANGE-COUNT IS RESET FOR THE NEXT FLIGHT.  REPORTING              
006740*    ONLY, NEVER FOLDED INTO C-RES-PART.  REQ 26116.                      
006750 4500-INTER-FLIGHT-STAT.                                                  
006760     MOVE C-SHUTTLE-BETWEEN TO C-SHUTTLE-INPUT.                           
006770     PERFORM 4400-SHUTTLES-PER-TEAM.                                      
006780     COMPUTE C-HARBOUR-TOTAL = C-HARBOUR-TOTAL +                          
006790         C-SHUTTLES-EACH-RACE - C-SHUTTLES-PER-TEAM.                      
006800                                                                          
006810     MOVE C-SHUTTLE-FIRST-RACE TO C-SHUTTLE-INPUT.                        
006820     PERFORM 4400-SHUTTLES-PER-TEAM.                                      
006830     COMPUTE C-SEA-TOTAL = C-SEA-TOTAL +                                  
006840         C-SHUTTLES-EACH-RACE - C-SHUTTLES-PER-TEAM.                      
006850                                                                          
006860     MOVE C-SHUTTLE-LAST-RACE TO C-SHUTTLE-INPUT.                         
006870     PERFORM 4400-SHUTTLES-PER-TEAM.                                      
006880     COMPUTE C-SEA-TOTAL = C-SEA-TOTAL +                                  
006890         C-SHUTTLES-EACH-RACE - C-SHUTTLES-PER-TEAM.                      
006900                                                                          
006910     ADD C-CHANGE-COUNT TO C-BOAT-CHANGES-TOTAL.                          
006920                                                                          
006930*    SAME HISTOGRAM STYLE AS THE MATCH-DISTRIBUTION REPORT IN             
006940*    PLQ010, RESTATED HERE FOR THE BOAT-COUNT-CELL TABLE.                 
006950 3100-BUILD-BOAT-DIST.                                                    
006960     PERFORM 3110-CLEAR-BUCKET                                            
006970         VARYING SUB-DIST FROM 1 BY 1                                     
006980             UNTIL SUB-DIST > C-DIST-SIZE.                                
006990     MOVE 1 TO C-MAX-NONZERO-INDEX.                                       
007000     PERFORM 3120-DIST-ROW                                                
007010         VARYING SUB-I FROM 1 BY 1                                        
007020             UNTIL SUB-I > C-BOATS-MAX.                                   
007030                                                                          
007040 3110-CLEAR-BUCKET.                                                       
007050     MOVE 0 TO T-DIST-CT(SUB-DIST).                                       
007060                                                                          
007070*    FULL SCAN OF BOAT-TABLE, EVERY CELL -- UNLIKE PLQ010'S               
007080*    LOWER-TRIANGLE-ONLY MATCH SCAN, BOAT-TABLE HAS NO SYMMETRY           
007090*    TO EXPLOIT.                                                          
007100 3120-DIST-ROW.                                                           
007110     PERFORM 3130-DIST-CELL                                               
007120         VARYING SUB-J FROM 1 BY 1                                        
007130             UNTIL SUB-J > C-NUM-TEAMS-MAX.                               
007140                                                                          
007150*    BUCKET INDEX IS THE USE COUNT PLUS ONE (BUCKET 1 = ZERO              
007160*    USES) -- CLAMPED TO C-DIST-SIZE SINCE A TEAM CAN IN THEORY           
007170*    USE ONE BOAT MORE TIMES THAN THERE ARE FLIGHTS IF IT SAT OUT         
007180*    ELSEWHERE ON THE SCHEDULE.                                           
007190 3130-DIST-CELL.                                                          
007200     COMPUTE SUB-DIST = T-BOAT-CT(SUB-I, SUB-J) + 1.                      
007210     IF SUB-DIST > C-DIST-SIZE                                            
007220         MOVE C-DIST-SIZE TO SUB-DIST.                                    
007230     ADD 1 TO T-DIST-CT(SUB-DIST).                                        
007240     IF SUB-DIST > C-MAX-NONZERO-INDEX                                    
007250         MOVE SUB-DIST TO C-MAX-NONZERO-INDEX.                            
007260                                                                          
007270*    EDITS BOTH PRINT LINES AND WRITES THEM TO BOAT-DIST-FILE,            
007280*    INDEX LINE FIRST (WITH A PAGE EJECT), COUNT LINE UNDER IT --         
007290*    SAME LAYOUT AS PLQ010'S MATCH-DISTRIBUTION REPORT.                   
007300 3200-WRITE-BOAT-DIST.                                                    
007310     PERFORM 3210-EDIT-INDEX-FLD                                          
007320         VARYING SUB-DIST FROM 1 BY 1                                     
007330             UNTIL SUB-DIST > C-MAX-NONZERO-INDEX.                        
007340     MOVE BDIST-INDEX-LINE-FLAT(1: C-MAX-NONZERO-INDEX * 4)               
007350         TO BOATDIST-LINE(1: C-MAX-NONZERO-INDEX * 4).                    
007360     WRITE BOATDIST-LINE AFTER ADVANCING TOP-OF-FORM.                     
007370                                                                          
007380     PERFORM 3220-EDIT-COUNT-FLD                                          
007390         VARYING SUB-DIST FROM 1 BY 1                                     
007400             UNTIL SUB-DIST > C-MAX-NONZERO-INDEX.                        
007410     MOVE BDIST-COUNT-LINE-FLAT(1: C-MAX-NONZERO-INDEX * 4)               
007420         TO BOATDIST-LINE(1: C-MAX-NONZERO-INDEX * 4).                    
007430     WRITE BOATDIST-LINE AFTER ADVANCING 1 LINE.                          
007440                                                                          
007450*    INDEX LINE CARRIES THE USE COUNT ITSELF, NOT THE 1-BASED             
007460*    BUCKET SUBSCRIPT -- SUBTRACT ONE BACK OUT.                           
007470 3210-EDIT-INDEX-FLD.                                                     
007480     COMPUTE BDIST-INDEX-FLD(SUB-DIST) = SUB-DIST - 1.                    
007490                                                                          
007500*    ZERO-COUNT BUCKETS PRINT BLANK, NOT ZERO, SO A SPARSE                
007510*    HISTOGRAM DOESN'T READ AS A WALL OF ZEROES.                          
007520 3220-EDIT-COUNT-FLD.                                                     
007530     IF T-DIST-CT(SUB-DIST) = 0                                           
007540         MOVE SPACES TO BDIST-COUNT-FLD(SUB-DIST)                         
007550     ELSE                                                                 
007560         MOVE T-DIST-CT(SUB-DIST) TO BDIST-COUNT-FLD(SUB-DIST).           
007570                                                                          
007580*    SHARED READ-AHEAD PARAGRAPH, PERFORMED FROM 1000-INIT AND            
007590*    THE BOTTOM OF 2000-MAINLINE.                                         
007600 9100-READ-RACE.                                                          
007610     READ FLIGHT-RACE-FILE                                                
007620         AT END                                                           
007630             MOVE 'NO' TO MORE-RECS.                                      
007640                                                                          
