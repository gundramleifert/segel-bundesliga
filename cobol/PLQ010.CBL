000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PLQ010.                                                  
000120 AUTHOR.         R T BRANNIGAN.                                           
000130 INSTALLATION.   REGATTA OFFICE DATA PROCESSING.                          
000140 DATE-WRITTEN.   03/14/85.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED -- REGATTA OFFICE INTERNAL USE ONLY.        
000170*****************************************************************         
000180*                                                                *        
000190*   PLQ010  --  PAIRING-LIST MATCH-QUALITY ASSESSMENT           *         
000200*                                                                *        
000210*   WALKS A FINISHED OR CANDIDATE PAIRING LIST (SCHEDULE-CONFIG *         
000220*   CONTROL CARD PLUS ITS FLIGHT/RACE DETAIL) AND BUILDS TWO     *        
000230*   TABLES -- HOW MANY TIMES EACH PAIR OF TEAMS HAS RACED        *        
000240*   TOGETHER, AND HOW MANY TIMES EACH TEAM SAILED A "SHORT"      *        
000250*   RACE (ONE WITH AT LEAST ONE EMPTY BOAT SLOT).  PRINTS A      *        
000260*   DISTRIBUTION OF THE MATCH COUNTS AND REDUCES BOTH TABLES TO *         
000270*   A SINGLE MATCH-QUALITY SCORE FOR THE REGATTA OFFICE'S        *        
000280*   SCHEDULE-COMPARISON WORKSHEET.                               *        
000290*                                                                *        
000300*   HISTORY                                                     *         
000310*   ---------------------------------------------------------   *         
000320*   03/14/85  RTB  ORIGINAL PROGRAM.  BUILT TO CHECK THE FIRST   *        
000330*             HAND-DRAWN PAIRING LISTS BEFORE THEY WENT TO       *        
000340*             PRINT -- SEE IF ANY TWO BOATS NEVER MET.           *        
000350*   09/02/87  RTB  RE-CUT AGAINST THE NEW PLQCFG1/PLQRAC1 CARD  *         
000360*             LAYOUTS (REQ 8734) -- RACES-PER-FLIGHT AND IS-FULL *        
000370*             NOW COME FROM THE CARD INSTEAD OF BEING ASKED AT   *        
000380*             THE CONSOLE EVERY RUN.                             *        
000390*   11/20/91  DWK  ADDED THE TEAM-MISSING BALANCE TERM TO THE    *        
000400*             SCORE (REQ 14402) -- THE OPTIMIZER GROUP WANTED A  *        
000410*             PENALTY FOR BYES BUNCHING UP IN ONE RACE OF A      *        
000420*             FLIGHT INSTEAD OF SPREADING ACROSS THE FLIGHT.     *        
000430*   04/30/94  DWK  MATCH AND SHORT-RACE TABLES RESIZED OFF THE   *        
000440*             CONTROL CARD INSTEAD OF A FIXED 64-TEAM LIMIT.     *        
000450*             REQ 22190 (SAME REQUEST THAT WIDENED RC-RACE-NO).  *        
000460*   06/06/98  JQP  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE  *        
000470*             REQUIRED.  TICKET Y2K-0119.                        *        
000480*   02/11/03  MHL  TUNING FACTORS MOVED OFF THE CONSOLE ACCEPT   *        
000490*             ONTO THE MTCHTUNE PARAMETER CARD SO THE JOB CAN    *        
000500*             RUN UNATTENDED OVERNIGHT.  REQ 20031.              *        
000510*   08/09/26  TFN  RECAST THE BYE CHECK IN 2130-BUMP-MATCH-CELL  *        
000520*             AS AN EARLY-EXIT RANGE, MATCHING THE VALIDATION    *        
000530*             STYLE THE REST OF THE SHOP USES.  REQ 26114.       *        
000540*   08/09/26  TFN  CLEANED UP SEVERAL REMARKS LEFT OVER FROM THE *        
000550*             OPTIMIZER GROUP'S OWN WORKSHEET NOTES SO THEY READ *        
000560*             IN OUR OWN SHOP'S TERMS.  REQ 26115.               *        
000570*                                                                *        
000580*****************************************************************         
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610*    C01 DRIVES THE PAGE EJECT ON MTCHDIST-LINE'S FIRST WRITE.            
000620*    BYE-DIGITS ISN'T EXERCISED BY THIS PROGRAM BUT IS CARRIED            
000630*    FOR PARITY WITH THE SHOP'S OTHER PAIRING-LIST PROGRAMS.              
000640*    UPSI-0 LETS THE OPERATOR SUPPRESS THE CONSOLE SUMMARY WHEN           
000650*    THIS RUNS BEHIND PLQ020/PLQ030 IN THE SAME JOB STREAM.               
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM                                                   
000680     CLASS BYE-DIGITS IS "0" THRU "9"                                     
000690     UPSI-0 ON STATUS IS SUPPRESS-CONSOLE-ECHO.                           
000700                                                                          
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730                                                                          
000740*    RUN-CONTROL CARD -- SEE PLQCFG1 FOR THE FULL LAYOUT.                 
000750     SELECT SCHEDULE-CONFIG-FILE                                          
000760         ASSIGN TO SCHDCFG                                                
000770         ORGANIZATION IS LINE SEQUENTIAL.                                 
000780                                                                          
000790*    FLIGHT/RACE DETAIL, ONE RECORD PER RACE -- SEE PLQRAC1.              
000800     SELECT FLIGHT-RACE-FILE                                              
000810         ASSIGN TO FLTRACE                                                
000820         ORGANIZATION IS LINE SEQUENTIAL.                                 
000830                                                                          
000840*    OPTIONAL SCORE-TUNING CARD -- DEFAULTS TO ZERO WEIGHTS IF            
000850*    NOT SUPPLIED, SEE THE AT END CLAUSE IN 1000-INIT.                    
000860     SELECT TUNE-PARM-FILE                                                
000870         ASSIGN TO MTCHTUNE                                               
000880         ORGANIZATION IS LINE SEQUENTIAL.                                 
000890                                                                          
000900*    OUTPUT PRINT-STYLE DISTRIBUTION REPORT, SEE 3100/3200.               
000910     SELECT MATCH-DIST-FILE                                               
000920         ASSIGN TO MTCHDIST                                               
000930         ORGANIZATION IS LINE SEQUENTIAL.                                 
000940                                                                          
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970                                                                          
000980*    SCHEDULE-CONFIG-REC ITSELF IS DEFINED IN PLQCFG1, SHARED             
000990*    ACROSS ALL THREE PROGRAMS IN THE SUITE.                              
001000 FD  SCHEDULE-CONFIG-FILE                                                 
001010     LABEL RECORD IS STANDARD                                             
001020     DATA RECORD IS SCHEDULE-CONFIG-REC.                                  
001030 COPY PLQCFG1.                                                            
001040                                                                          
001050*    FLIGHT-RACE-REC LIKEWISE COMES FROM THE SHARED PLQRAC1               
001060*    COPYBOOK -- SEE ITS OWN REMARKS ON RECORD ORDERING.                  
001070 FD  FLIGHT-RACE-FILE                                                     
001080     LABEL RECORD IS STANDARD                                             
001090     DATA RECORD IS FLIGHT-RACE-REC.                                      
001100 COPY PLQRAC1.                                                            
001110                                                                          
001120 FD  TUNE-PARM-FILE                                                       
001130     LABEL RECORD IS STANDARD                                             
001140     DATA RECORD IS TUNE-PARM-REC.                                        
001150 01  TUNE-PARM-REC.                                                       
001160*    RUN-TIME TUNING FACTORS FOR THE MATCH-QUALITY SCORE -- THESE         
001170*    ARE SUPPLIED BY THE OPTIMIZER GROUP'S OWN WORKSHEET, NOT             
001180*    COMPUTED BY THIS PROGRAM.                                            
001190*    WEIGHT ON THE PAIR-IMBALANCE (CUBED DEVIATION) TERM.                 
001200     05  TP-FACTOR-LESS-PART     PIC S9(3)V9(5).                          
001210*    WEIGHT ON THE TEAM-MISSING SPREAD-OF-BYES TERM, REQ 14402.           
001220     05  TP-FACTOR-TEAM-MISS     PIC S9(3)V9(5).                          
001230*    UNASSIGNED -- CARD WAS CUT WIDE IN CASE A THIRD TUNING               
001240*    FACTOR EVER GOT ASKED FOR.  NONE HAS BEEN IN 40 YEARS.               
001250     05  FILLER                  PIC X(20).                               
001260                                                                          
001270*    132-BYTE PRINT LINE, WIDE ENOUGH FOR A FULL LINE-PRINTER             
001280*    CARRIAGE -- SEE 3200-WRITE-MATCH-DIST FOR HOW MUCH OF IT             
001290*    ACTUALLY GETS FILLED ON A GIVEN RUN.                                 
001300 FD  MATCH-DIST-FILE                                                      
001310     LABEL RECORD IS OMITTED                                              
001320     RECORD CONTAINS 132 CHARACTERS                                       
001330     DATA RECORD IS MTCHDIST-LINE.                                        
001340 01  MTCHDIST-LINE               PIC X(132).                              
001350                                                                          
001360 WORKING-STORAGE SECTION.                                                 
001370*    STANDALONE ABORT SWITCH -- SET WHEN A CONTROL CARD IS                
001380*    MISSING AND THE RUN IS ABOUT TO STOP RUN.  KEPT AS A 77 SO           
001390*    IT LANDS FIRST IN A CORE MAP, SHOP HABIT SINCE THE RTB DAYS.         
001400 77  H-ABORT-SW                  PIC X       VALUE 'N'.                   
001410*    RUN-CONTROL AND EOF SWITCHES -- KEPT AS 3-BYTE 'YES'/'NO'            
001420*    FIELDS RATHER THAN A SINGLE 88-LEVEL, SHOP HABIT SINCE THE           
001440 01  CONTROL-SWITCHES.                                                    
001450*    DRIVES THE 2000-MAINLINE PERFORM UNTIL LOOP.                         
001460     05  MORE-RECS            PIC XXX     VALUE 'YES'.                    
001470*    SET WHEN THE CURRENT RACE HAS AT LEAST ONE BYE SLOT.                 
001480     05  HAS-BYE-SW           PIC XXX     VALUE 'NO'.                     
001490*    UPSI-0 TARGET -- SEE SPECIAL-NAMES ABOVE.                            
001500     05  SUPPRESS-CONSOLE-ECHO PIC X      VALUE '0'.                      
001510     05  FILLER                  PIC X(10)   VALUE SPACES.                
001520                                                                          
001530*    TABLE-SIZING FIELDS, LOADED FROM THE SCHEDULE-CONFIG CARD            
001540*    BEFORE ANY TABLE BELOW IS ALLOCATED.                                 
001550 01  SIZING-FIELDS.                                                       
001560*    HOW MANY TEAMS ARE ENTERED -- SIZES MATCH/SHORT-TABLE.               
001570     05  C-NUM-TEAMS-MAX        PIC 9(3)    COMP.                         
001580*    HOW MANY BOAT SLOTS PER RACE -- SIZES THE SCAN LOOPS.                
001590     05  C-BOATS-MAX         PIC 9(2)    COMP.                            
001600*    COUNT OF DISTINCT TEAM PAIRS, USED AS A DIVISOR BELOW.               
001610     05  C-PAIR-COUNT           PIC 9(6)    COMP.                         
001620     05  FILLER                  PIC X(06)   VALUE SPACES.                
001630                                                                          
001640*    WORKING SUBSCRIPTS AND SCRATCH FIELDS SHARED ACROSS SEVERAL          
001650*    PARAGRAPHS -- NONE OF THESE SURVIVE PAST THE PARAGRAPH THAT          
001660*    LOADS THEM, EXCEPT C-LAST-FLIGHT-RACES.                              
001670 01  SUBSCRIPTS.                                                          
001680     05  SUB-I                PIC 9(3)    COMP.                           
001690     05  SUB-J                PIC 9(3)    COMP.                           
001700*    STARTING POINT FOR THE INNER PAIR-LOOP, SUB-I + 1.                   
001710     05  SUB-J-START          PIC 9(3)    COMP.                           
001720*    RAW (0-BASED) SLOT VALUES BEING COMPARED THIS PASS.                  
001730     05  H-SLOT-TEAM-A          PIC 9(3)    COMP.                         
001740     05  H-SLOT-TEAM-B          PIC 9(3)    COMP.                         
001750*    SAME PAIR, BUMPED TO 1-BASED TABLE SUBSCRIPTS.                       
001760     05  H-PAIR-TEAM-I          PIC 9(3)    COMP.                         
001770     05  H-PAIR-TEAM-J          PIC 9(3)    COMP.                         
001780*    PARTICIPANT COUNT FOR THE RACE CURRENTLY BEING SCANNED.              
001790     05  C-PART-CT              PIC 9(3)    COMP.                         
001800*    EMPTY-SLOT COUNT FOR ONE RACE, REQ 14402.                            
001810     05  C-MISS-CT              PIC 9(3)    COMP.                         
001820*    HOW MANY RACES THE LAST FLIGHT ACTUALLY HAD -- MAY BE LESS           
001830*    THAN SC-RACES-PER-FLIGHT IF THE SCHEDULE ENDS SHORT.                 
001840     05  C-LAST-FLIGHT-RACES    PIC 9(3)    COMP VALUE 0.                 
001850                                                                          
001860*    MATCH-COUNT-CELL TABLE -- SQUARE, ONLY CELLS WHERE THE               
001870*    SECOND SUBSCRIPT IS LESS THAN THE FIRST ARE EVER TOUCHED             
001880*    (THE LOWER TRIANGLE, TEAM-J < TEAM-I).                               
001890 01  MATCH-TABLE.                                                         
001900     05  T-MATCH-ROW OCCURS 1 TO 999 TIMES                                
001910             DEPENDING ON C-NUM-TEAMS-MAX.                                
001920         10  T-MATCH-CT OCCURS 1 TO 999 TIMES                             
001930                 DEPENDING ON C-NUM-TEAMS-MAX                             
001940                 PIC 9(3) COMP.                                           
001950                                                                          
001960*    LOWER-PARTICIPANT-CELL TABLE, ONE ENTRY PER TEAM.                    
001970 01  SHORT-TABLE.                                                         
001980     05  T-SHORT-CT OCCURS 1 TO 999 TIMES                                 
001990             DEPENDING ON C-NUM-TEAMS-MAX                                 
002000             PIC 9(3) COMP.                                               
002010                                                                          
002020*    MISSING-SLOT COUNT PER RACE OF THE LAST FLIGHT ONLY, USED            
002030*    BY THE TEAM-MISSING BALANCE TERM OF THE SCORE.                       
002040 01  LAST-FLIGHT-TABLE.                                                   
002050     05  T-LAST-FLIGHT-MISS OCCURS 1 TO 999 TIMES                         
002060             DEPENDING ON SC-RACES-PER-FLIGHT                             
002070             PIC 9(3) COMP.                                               
002080                                                                          
002090*    RUN-WIDE COUNTERS, PRINTED IN THE 3000-CLOSING SUMMARY.              
002100 01  RUN-TOTALS.                                                          
002110*    SUM OF PART-CT * (PART-CT - 1) OVER EVERY RACE -- NOT USED           
002120*    IN THE SCORE, DISPLAYED FOR THE OPERATOR'S OWN CHECKING.             
002130     05  C-TOTAL-MATCHES        PIC 9(9)    COMP VALUE 0.                 
002140     05  C-TOTAL-RACES          PIC 9(6)    COMP VALUE 0.                 
002150     05  C-TOTAL-FLIGHTS        PIC 9(3)    COMP VALUE 0.                 
002160     05  FILLER                  PIC X(08)   VALUE SPACES.                
002170                                                                          
002180*    SCORE WORKING FIELDS -- FLOATING POINT, MATCHING THE                 
002190*    OPTIMIZER'S OWN ARITHMETIC.  NOT A MONEY FIELD, SEE                  
002200*    BUSINESS RULES -- COMP-2 AND PLAIN COMPUTE, NO ROUNDED.              
002210 01  SCORE-FIELDS COMP-2.                                                 
002220*    COPIED IN FROM TP-FACTOR-LESS-PART/TP-FACTOR-TEAM-MISS               
002230*    AT INIT TIME, OR ZERO IF THE PARAMETER CARD IS MISSING.              
002240     05  C-FACTOR-LESS-PART     VALUE 0.                                  
002250     05  C-FACTOR-TEAM-MISS     VALUE 0.                                  
002260*    MEAN MATCH-COUNT ACROSS THE LOWER-TRIANGLE OF THE TABLE.             
002270     05  C-AVG-MATCH            VALUE 0.                                  
002280     05  C-SUM-MATCH            VALUE 0.                                  
002290*    ONE CELL'S SIGNED DEVIATION FROM C-AVG-MATCH, THEN ITS               
002300*    ABSOLUTE VALUE AND CUBE -- SEE 4200-PAIR-IMBALANCE.                  
002310     05  C-DIFF                 VALUE 0.                                  
002320     05  C-ABS-DIFF             VALUE 0.                                  
002330     05  C-CUBE                 VALUE 0.                                  
002340*    RUNNING SUM OF PAIR-IMBALANCE CUBES ACROSS ALL CELLS.                
002350     05  C-RES                  VALUE 0.                                  
002360*    SAME SHAPE AS ABOVE, FOR THE SHORT-RACE (LOWER-PARTICIPANT)          
002370*    TABLE INSTEAD OF THE MATCH TABLE.                                    
002380     05  C-AVG-LOWER            VALUE 0.                                  
002390     05  C-SUM-LOWER            VALUE 0.                                  
002400     05  C-DIFF2                VALUE 0.                                  
002410     05  C-ABS-DIFF2            VALUE 0.                                  
002420     05  C-CUBE2                VALUE 0.                                  
002430     05  C-RES2                 VALUE 0.                                  
002440*    FINAL REPORTED SCORE, MOVED FROM C-RES IN 4000-SCORE-MATCH.          
002450     05  C-MATCH-QUALITY-SCORE  VALUE 0.                                  
002460                                                                          
002470*    MIN/MAX EMPTY-SLOT COUNT ACROSS THE LAST FLIGHT'S RACES,             
002480*    USED BY 4400-TEAM-MISSING-BALANCE (REQ 14402).                       
002490 01  MISSING-BALANCE.                                                     
002500     05  C-MIN-MISSING          PIC S9(3)   COMP.                         
002510     05  C-MAX-MISSING          PIC S9(3)   COMP.                         
002520                                                                          
002530*    DISTRIBUTION HISTOGRAM, ONE BUCKET PER POSSIBLE MATCH                
002540*    COUNT (0 .. NUM-FLIGHTS), PLUS THE HIGHEST NONZERO INDEX.            
002550 01  DISTRIBUTION-TABLE.                                                  
002560     05  T-DIST-CT OCCURS 1 TO 1000 TIMES                                 
002570             DEPENDING ON C-DIST-SIZE                                     
002580             PIC 9(6) COMP.                                               
002590 01  C-DIST-SIZE                PIC 9(4)    COMP VALUE 1.                 
002600 01  C-MAX-NONZERO-INDEX        PIC 9(4)    COMP VALUE 0.                 
002610 01  SUB-DIST                 PIC 9(4)    COMP.                           
002620                                                                          
002630*    MATCH-DISTRIBUTION-REPORT PRINT LINES -- TWO-LINE PAIR,              
002640*    EACH VALUE RIGHT-JUSTIFIED IN A 4-CHARACTER FIELD.                   
002650 01  DIST-INDEX-LINE.                                                     
002660     05  DIST-INDEX-FLD OCCURS 1 TO 1000 TIMES                            
002670             DEPENDING ON C-DIST-SIZE                                     
002680             PIC ZZZ9.                                                    
002690     05  FILLER                  PIC X(04)   VALUE SPACES.                
002700 01  DIST-COUNT-LINE.                                                     
002710     05  DIST-COUNT-FLD OCCURS 1 TO 1000 TIMES                            
002720             DEPENDING ON C-DIST-SIZE                                     
002730             PIC ZZZ9.                                                    
002740     05  FILLER                  PIC X(04)   VALUE SPACES.                
002750                                                                          
002760*    ALTERNATE VIEW OF THE PRINT LINE PAIR USED WHEN THE WHOLE            
002770*    LINE HAS TO BE MOVED TO THE FD RECORD IN ONE SHOT.                   
002780 01  DIST-INDEX-LINE-FLAT REDEFINES DIST-INDEX-LINE                       
002790                                    PIC X(4000).                          
002800 01  DIST-COUNT-LINE-FLAT REDEFINES DIST-COUNT-LINE                       
002810                                    PIC X(4000).                          
002820                                                                          
002830*    RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK -- NOT PRINTED              
002840*    ANYWHERE YET, HELD FOR THE DAY A RUN-DATE STAMP GETS ASKED           
002850*    FOR ON THE DISTRIBUTION REPORT HEADER.                               
002860 01  CURRENT-RUN-DATE.                                                    
002870     05  CRD-YY                  PIC 9(2).                                
002880     05  CRD-MM                  PIC 9(2).                                
002890     05  CRD-DD                  PIC 9(2).                                
002900*    PACKED-TOGETHER VIEW OF THE SAME THREE BYTES, FOR A SORT             
002910*    KEY OR A SINGLE-FIELD DISPLAY IF EVER NEEDED.                        
002920 01  CURRENT-RUN-DATE-ALT REDEFINES CURRENT-RUN-DATE.                     
002930     05  CRD-YYMMDD              PIC 9(6).                                
002940                                                                          
002950 PROCEDURE DIVISION.                                                      
002960*    TOP-LEVEL DRIVER -- INIT, THEN ONE PASS OF 2000-MAINLINE PER         
002970*    RACE UNTIL FLIGHT-RACE-FILE IS EXHAUSTED, THEN CLOSE OUT.            
002980 0000-MAIN.                                                               
002990     PERFORM 1000-INIT.                                                   
003000     PERFORM 2000-MAINLINE                                                
003010         UNTIL MORE-RECS = 'NO'.                                          
003020     PERFORM 3000-CLOSING.                                                
003030     STOP RUN.                                                            
003040                                                                          
003050*    OPENS THE CONTROL CARD, THE TUNING-FACTOR CARD, AND THE TWO          
003060*    RUN FILES, SIZES EVERY TABLE FROM THE CONTROL CARD, AND              
003070*    PRIMES THE READ-AHEAD BY PULLING THE FIRST RACE RECORD.              
003080 1000-INIT.                                                               
003090     ACCEPT CURRENT-RUN-DATE FROM DATE.                                   
003100*    NO CONTROL CARD, NO RUN -- EVERY TABLE BELOW DEPENDS ON IT.          
003110     OPEN INPUT SCHEDULE-CONFIG-FILE.                                     
003120     READ SCHEDULE-CONFIG-FILE                                            
003130         AT END                                                           
003140             MOVE 'Y' TO H-ABORT-SW                                       
003150             DISPLAY 'PLQ010 -- MISSING SCHEDULE-CONFIG CARD'             
003160             STOP RUN.                                                    
003170     CLOSE SCHEDULE-CONFIG-FILE.                                          
003180     MOVE SC-NUM-TEAMS TO C-NUM-TEAMS-MAX.                                
003190     MOVE SC-NUM-BOATS TO C-BOATS-MAX.                                    
003200*    ONE DISTRIBUTION BUCKET PER POSSIBLE MATCH COUNT, 0 THROUGH          
003210*    NUM-FLIGHTS INCLUSIVE -- HENCE THE PLUS ONE.                         
003220     COMPUTE C-DIST-SIZE = SC-NUM-FLIGHTS + 1.                            
003230                                                                          
003240*    TUNING CARD IS OPTIONAL -- A MISSING CARD MEANS BOTH                 
003250*    FACTORS DEFAULT TO ZERO, WHICH ZEROES OUT THOSE TERMS OF             
003260*    THE SCORE RATHER THAN ABENDING THE RUN.                              
003270     OPEN INPUT TUNE-PARM-FILE.                                           
003280     READ TUNE-PARM-FILE                                                  
003290         AT END                                                           
003300             MOVE 0 TO TP-FACTOR-LESS-PART                                
003310             MOVE 0 TO TP-FACTOR-TEAM-MISS.                               
003320     CLOSE TUNE-PARM-FILE.                                                
003330     MOVE TP-FACTOR-LESS-PART TO C-FACTOR-LESS-PART.                      
003340     MOVE TP-FACTOR-TEAM-MISS TO C-FACTOR-TEAM-MISS.                      
003350                                                                          
003360     OPEN INPUT FLIGHT-RACE-FILE.                                         
003370     OPEN OUTPUT MATCH-DIST-FILE.                                         
003380                                                                          
003390*    NUMBER OF DISTINCT TEAM PAIRS -- N CHOOSE 2 -- THE                   
003400*    DENOMINATOR FOR THE MEAN IN 4100-AVG-MATCH.                          
003410     COMPUTE C-PAIR-COUNT =                                               
003420         (C-NUM-TEAMS-MAX * (C-NUM-TEAMS-MAX - 1)) / 2.                   
003430                                                                          
003440     PERFORM 1100-INIT-TEAM-ROW                                           
003450         VARYING SUB-I FROM 1 BY 1                                        
003460             UNTIL SUB-I > C-NUM-TEAMS-MAX.                               
003470                                                                          
003480*    READ-AHEAD PRIME -- 2000-MAINLINE ALWAYS OPERATES ON A               
003490*    RECORD ALREADY IN FLIGHT-RACE-REC WHEN IT STARTS.                    
003500     PERFORM 9100-READ-RACE.                                              
003510                                                                          
003520*    ZEROES ONE ROW OF MATCH-TABLE AND ITS SHORT-TABLE ENTRY.             
003530 1100-INIT-TEAM-ROW.                                                      
003540     MOVE 0 TO T-SHORT-CT(SUB-I).                                         
003550     PERFORM 1110-INIT-MATCH-CELL                                         
003560         VARYING SUB-J FROM 1 BY 1                                        
003570             UNTIL SUB-J > C-NUM-TEAMS-MAX.                               
003580                                                                          
003590 1110-INIT-MATCH-CELL.                                                    
003600     MOVE 0 TO T-MATCH-CT(SUB-I, SUB-J).                                  
003610                                                                          
003620*    ONE RECORD OF FLIGHT-RACE-FILE PER ITERATION -- SCANS THE            
003630*    RACE FOR BYES, BUMPS EVERY PAIR THAT SHARED THIS RACE, AND           
003640*    (LAST FLIGHT ONLY) TALLIES THE EMPTY-SLOT COUNT FOR REQ              
003650*    14402'S SPREAD-OF-BYES TERM.                                         
003660 2000-MAINLINE.                                                           
003670     MOVE 0 TO C-PART-CT.                                                 
003680     MOVE 'NO' TO HAS-BYE-SW.                                             
003690     PERFORM 2050-SCAN-SLOT                                               
003700         VARYING SUB-I FROM 1 BY 1                                        
003710             UNTIL SUB-I > C-BOATS-MAX.                                   
003720                                                                          
003730     PERFORM 2100-MATCH-PAIRS.                                            
003740                                                                          
003750     IF HAS-BYE-SW = 'YES'                                                
003760         PERFORM 2200-SHORT-RACE-BUMP                                     
003770             VARYING SUB-I FROM 1 BY 1                                    
003780                 UNTIL SUB-I > C-BOATS-MAX.                               
003790                                                                          
003800     IF RC-FLIGHT-NO = SC-NUM-FLIGHTS                                     
003810         PERFORM 2300-LAST-FLIGHT-MISSING.                                
003820                                                                          
003830     COMPUTE C-TOTAL-MATCHES =                                            
003840         C-TOTAL-MATCHES + C-PART-CT * (C-PART-CT - 1).                   
003850     ADD 1 TO C-TOTAL-RACES.                                              
003860     IF RC-RACE-SEQ-IN-FLIGHT = 1                                         
003870         ADD 1 TO C-TOTAL-FLIGHTS.                                        
003880                                                                          
003890     PERFORM 9100-READ-RACE.                                              
003900                                                                          
003910*    COUNTS FILLED SLOTS FOR THIS RACE AND FLAGS A BYE IF ANY             
003920*    SLOT IS EMPTY -- HAS-BYE-SW DRIVES THE SHORT-RACE BUMP.              
003930 2050-SCAN-SLOT.                                                          
003940     IF RC-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
003950         ADD 1 TO C-PART-CT                                               
003960     ELSE                                                                 
003970         MOVE 'YES' TO HAS-BYE-SW.                                        
003980                                                                          
003990*    OUTER LOOP OVER EVERY BOAT SLOT IN THE RACE, DRIVING THE             
004000*    UNORDERED-PAIR SCAN BELOW.                                           
004010 2100-MATCH-PAIRS.                                                        
004020     PERFORM 2110-PAIR-OUTER                                              
004030         VARYING SUB-I FROM 1 BY 1                                        
004040             UNTIL SUB-I > C-BOATS-MAX.                                   
004050                                                                          
004060*    INNER LOOP RUNS FROM SUB-I + 1 SO EACH UNORDERED PAIR OF             
004070*    SLOTS IN THE RACE IS VISITED EXACTLY ONCE.                           
004080 2110-PAIR-OUTER.                                                         
004090     IF SUB-I < C-BOATS-MAX                                               
004100         COMPUTE SUB-J-START = SUB-I + 1                                  
004110         PERFORM 2120-PAIR-INNER                                          
004120             VARYING SUB-J FROM SUB-J-START BY 1                          
004130                 UNTIL SUB-J > C-BOATS-MAX.                               
004140                                                                          
004150*    LOADS THE RAW (0-BASED) SLOT VALUES FOR THIS PAIR AND HANDS          
004160*    OFF TO THE BYE CHECK/TABLE BUMP BELOW.                               
004170 2120-PAIR-INNER.                                                         
004180     MOVE RC-BOAT-TEAM(SUB-I) TO H-SLOT-TEAM-A.                           
004190     MOVE RC-BOAT-TEAM(SUB-J) TO H-SLOT-TEAM-B.                           
004200     PERFORM 2130-BUMP-MATCH-CELL THRU 2130-X.                            
004210                                                                          
004220*    RC-BOAT-TEAM IS THE UPSTREAM SCHEDULER'S 0-BASED TEAM INDEX          
004230*    (0 = TEAM #1) -- A SLOT AT OR ABOVE NUM-TEAMS-MAX IS A BYE,          
004240*    NOTHING TO BUMP.  BUMP THE SUBSCRIPT BY ONE BEFORE TOUCHING          
004250*    A 1-BASED TABLE.                                                     
004260 2130-BUMP-MATCH-CELL.                                                    
004270     IF H-SLOT-TEAM-A NOT < C-NUM-TEAMS-MAX                               
004280         GO TO 2130-X.                                                    
004290     IF H-SLOT-TEAM-B NOT < C-NUM-TEAMS-MAX                               
004300         GO TO 2130-X.                                                    
004310     IF H-SLOT-TEAM-A > H-SLOT-TEAM-B                                     
004320         COMPUTE H-PAIR-TEAM-I = H-SLOT-TEAM-A + 1                        
004330         COMPUTE H-PAIR-TEAM-J = H-SLOT-TEAM-B + 1                        
004340     ELSE                                                                 
004350         COMPUTE H-PAIR-TEAM-I = H-SLOT-TEAM-B + 1                        
004360         COMPUTE H-PAIR-TEAM-J = H-SLOT-TEAM-A + 1.                       
004370     ADD 1 TO T-MATCH-CT(H-PAIR-TEAM-I, H-PAIR-TEAM-J).                   
004380                                                                          
004390 2130-X.                                                                  
004400     EXIT.                                                                
004410                                                                          
004420*    ONLY PERFORMED WHEN THE RACE HAD A BYE -- EVERY TEAM THAT            
004430*    ACTUALLY RACED GETS ITS SHORT-TABLE ENTRY BUMPED, SINCE A            
004440*    SHORT RACE MEANT FEWER OPPONENTS FOR EVERYONE IN IT.                 
004450 2200-SHORT-RACE-BUMP.                                                    
004460     IF RC-BOAT-TEAM(SUB-I) < C-NUM-TEAMS-MAX                             
004470         COMPUTE H-SLOT-TEAM-A = RC-BOAT-TEAM(SUB-I) + 1                  
004480         ADD 1 TO T-SHORT-CT(H-SLOT-TEAM-A).                              
004490                                                                          
004500*    REQ 14402 -- MISSING-SLOT COUNT FOR ONE RACE OF THE LAST             
004510*    FLIGHT, USED BELOW BY 4400-TEAM-MISSING-BALANCE.                     
004520 2300-LAST-FLIGHT-MISSING.                                                
004530     MOVE 0 TO C-MISS-CT.                                                 
004540     PERFORM 2310-COUNT-MISS                                              
004550         VARYING SUB-I FROM 1 BY 1                                        
004560             UNTIL SUB-I > C-BOATS-MAX.                                   
004570     MOVE C-MISS-CT TO T-LAST-FLIGHT-MISS(RC-RACE-SEQ-IN-FLIGHT).         
004580     IF RC-RACE-SEQ-IN-FLIGHT > C-LAST-FLIGHT-RACES                       
004590         MOVE RC-RACE-SEQ-IN-FLIGHT TO C-LAST-FLIGHT-RACES.               
004600                                                                          
004610*    A SLOT AT OR ABOVE NUM-TEAMS-MAX IS EMPTY -- SEE THE SAME            
004620*    TEST IN 2050-SCAN-SLOT AND THE PLQRAC1 RECORD REMARKS.               
004630 2310-COUNT-MISS.                                                         
004640     IF RC-BOAT-TEAM(SUB-I) >= C-NUM-TEAMS-MAX                            
004650         ADD 1 TO C-MISS-CT.                                              
004660                                                                          
004670*    REDUCES THE TABLES TO A SCORE, PRINTS THE DISTRIBUTION               
004680*    REPORT, THEN ECHOES THE RUN SUMMARY TO THE OPERATOR CONSOLE          
004690*    UNLESS UPSI-0 SUPPRESSED IT.                                         
004700 3000-CLOSING.                                                            
004710     PERFORM 4000-SCORE-MATCH.                                            
004720     PERFORM 3100-BUILD-MATCH-DIST.                                       
004730     PERFORM 3200-WRITE-MATCH-DIST.                                       
004740                                                                          
004750     DISPLAY 'PLQ010 -- MATCH-QUALITY SCORE FOLLOWS'.                     
004760     DISPLAY 'RACES PROCESSED    ' C-TOTAL-RACES.                         
004770     DISPLAY 'FLIGHTS PROCESSED  ' C-TOTAL-FLIGHTS.                       
004780     DISPLAY 'TOTAL MATCHES       ' C-TOTAL-MATCHES.                      
004790     DISPLAY 'MATCH-QUALITY-SCORE ' C-MATCH-QUALITY-SCORE.                
004800                                                                          
004810     CLOSE FLIGHT-RACE-FILE.                                              
004820     CLOSE MATCH-DIST-FILE.                                               
004830                                                                          
004840*    REDUCES THE MATCH AND SHORT-RACE TABLES TO THE SINGLE                
004850*    MATCH-QUALITY SCORE THE OPTIMIZER GROUP ASKED FOR IN REQ             
004860*    14402 -- SEE THE HISTORY BLOCK ABOVE.                                
004870 4000-SCORE-MATCH.                                                        
004880*    PAIR-IMBALANCE TERM ALWAYS RUNS -- EVERY SCHEDULE HAS A              
004890*    MATCH TABLE EVEN IF NO RACE EVER HAD A BYE.                          
004900     PERFORM 4100-AVG-MATCH.                                              
004910     PERFORM 4200-PAIR-IMBALANCE                                          
004920         VARYING SUB-I FROM 1 BY 1                                        
004930             UNTIL SUB-I > C-NUM-TEAMS-MAX.                               
004940                                                                          
004950*    SHORT-RACE TERM ONLY MEANS SOMETHING IF AT LEAST ONE TEAM            
004960*    HAS A NONZERO SHORT-TABLE COUNT -- C-AVG-LOWER = 0 MEANS             
004970*    NO RACE ON THE SCHEDULE EVER HAD A BYE.                              
004980     PERFORM 4300-AVG-LOWER.                                              
004990     IF C-AVG-LOWER > 0                                                   
005000         PERFORM 4310-SHORT-IMBALANCE                                     
005010             VARYING SUB-I FROM 1 BY 1                                    
005020                 UNTIL SUB-I > C-NUM-TEAMS-MAX                            
005030         COMPUTE C-RES = C-RES +                                          
005040             C-RES2 * C-FACTOR-LESS-PART.                                 
005050                                                                          
005060*    SPREAD-OF-BYES TERM ONLY APPLIES TO A SCHEDULE THAT ISN'T            
005070*    A FULL BOATLOAD (SC-IS-FULL) AND ONLY IF THE TUNING CARD             
005080*    ACTUALLY WEIGHTED IT -- REQ 14402.                                   
005090     IF SC-PARTIAL-BOATLOAD                                               
005100     AND C-FACTOR-TEAM-MISS > 0                                           
005110         PERFORM 4400-TEAM-MISSING-BALANCE.                               
005120                                                                          
005130     MOVE C-RES TO C-MATCH-QUALITY-SCORE.                                 
005140                                                                          
005150*    MEAN MATCH-COUNT OVER THE LOWER TRIANGLE OF MATCH-TABLE --           
005160*    DENOMINATOR IS C-PAIR-COUNT, COMPUTED ONCE AT 1000-INIT.             
005170 4100-AVG-MATCH.                                                          
005180     MOVE 0 TO C-SUM-MATCH.                                               
005190     PERFORM 4110-SUM-ROW                                                 
005200         VARYING SUB-I FROM 1 BY 1                                        
005210             UNTIL SUB-I > C-NUM-TEAMS-MAX.                               
005220     COMPUTE C-AVG-MATCH = C-SUM-MATCH / C-PAIR-COUNT.                    
005230                                                                          
005240*    ROW 1 HAS NO LOWER-TRIANGLE CELLS (NOTHING WITH A SMALLER            
005250*    SUBSCRIPT THAN ITSELF), SO IT IS SKIPPED HERE.                       
005260 4110-SUM-ROW.                                                            
005270     IF SUB-I > 1                                                         
005280         PERFORM 4120-SUM-CELL                                            
005290             VARYING SUB-J FROM 1 BY 1                                    
005300                 UNTIL SUB-J >= SUB-I.                                    
005310                                                                          
005320 4120-SUM-CELL.                                                           
005330     COMPUTE C-SUM-MATCH =                                                
005340         C-SUM-MATCH + T-MATCH-CT(SUB-I, SUB-J).                          
005350                                                                          
005360*    PAIR-IMBALANCE TERM -- CUBED ABSOLUTE DEVIATION, NOT                 
005370*    SQUARED.  SEE BUSINESS RULES, THIS IS DELIBERATE.                    
005380 4200-PAIR-IMBALANCE.                                                     
005390     IF SUB-I > 1                                                         
005400         PERFORM 4210-PAIR-IMBALANCE-CELL                                 
005410             VARYING SUB-J FROM 1 BY 1                                    
005420                 UNTIL SUB-J >= SUB-I.                                    
005430                                                                          
005440 4210-PAIR-IMBALANCE-CELL.                                                
005450     COMPUTE C-DIFF =                                                     
005460         T-MATCH-CT(SUB-I, SUB-J) - C-AVG-MATCH.                          
005470     IF C-DIFF < 0                                                        
005480         COMPUTE C-ABS-DIFF = 0 - C-DIFF                                  
005490     ELSE                                                                 
005500         MOVE C-DIFF TO C-ABS-DIFF.                                       
005510     COMPUTE C-CUBE = C-ABS-DIFF ** 3.                                    
005520     ADD C-CUBE TO C-RES.                                                 
005530                                                                          
005540*    MEAN SHORT-TABLE COUNT ACROSS ALL TEAMS -- ZERO WHENEVER             
005550*    NO RACE ON THE WHOLE SCHEDULE HAD A BYE (SEE 4000-SCORE-             
005560*    MATCH'S GUARD ON THIS BEFORE CALLING 4310 BELOW).                    
005570 4300-AVG-LOWER.                                                          
005580     MOVE 0 TO C-SUM-LOWER.                                               
005590     PERFORM 4305-SUM-SHORT                                               
005600         VARYING SUB-I FROM 1 BY 1                                        
005610             UNTIL SUB-I > C-NUM-TEAMS-MAX.                               
005620     COMPUTE C-AVG-LOWER = C-SUM-LOWER / C-NUM-TEAMS-MAX.                 
005630                                                                          
005640 4305-SUM-SHORT.                                                          
005650     ADD T-SHORT-CT(SUB-I) TO C-SUM-LOWER.                                
005660                                                                          
005670*    SAME CUBED-DEVIATION SHAPE AS 4210, ONE TEAM AT A TIME               
005680*    RATHER THAN ONE MATCH-TABLE CELL AT A TIME.                          
005690 4310-SHORT-IMBALANCE.                                                    
005700     COMPUTE C-DIFF2 =                                                    
005710         C-AVG-LOWER - T-SHORT-CT(SUB-I).                                 
005720     IF C-DIFF2 < 0                                                       
005730         COMPUTE C-ABS-DIFF2 = 0 - C-DIFF2                                
005740     ELSE                                                                 
005750         MOVE C-DIFF2 TO C-ABS-DIFF2.                                     
005760     COMPUTE C-CUBE2 = C-ABS-DIFF2 ** 3.                                  
005770     ADD C-CUBE2 TO C-RES2.                                               
005780                                                                          
005790*    REQ 14402 -- SPREAD-OF-BYES TERM, LAST FLIGHT ONLY.                  
005800 4400-TEAM-MISSING-BALANCE.                                               
005810     MOVE T-LAST-FLIGHT-MISS(1) TO C-MIN-MISSING.                         
005820     MOVE T-LAST-FLIGHT-MISS(1) TO C-MAX-MISSING.                         
005830     PERFORM 4410-MISSING-MINMAX                                          
005840         VARYING SUB-I FROM 2 BY 1                                        
005850             UNTIL SUB-I > C-LAST-FLIGHT-RACES.                           
005860     COMPUTE C-RES = C-RES +                                              
005870         (C-MAX-MISSING - C-MIN-MISSING) * C-FACTOR-TEAM-MISS.            
005880                                                                          
005890*    RUNNING MIN/MAX OVER THE LAST FLIGHT'S EMPTY-SLOT COUNTS --          
005900*    A WIDE SPREAD MEANS BYES BUNCHED IN ONE RACE, THE THING              
005910*    REQ 14402 WAS RAISED TO PENALIZE.                                    
005920 4410-MISSING-MINMAX.                                                     
005930     IF T-LAST-FLIGHT-MISS(SUB-I) < C-MIN-MISSING                         
005940         MOVE T-LAST-FLIGHT-MISS(SUB-I) TO C-MIN-MISSING.                 
005950     IF T-LAST-FLIGHT-MISS(SUB-I) > C-MAX-MISSING                         
005960         MOVE T-LAST-FLIGHT-MISS(SUB-I) TO C-MAX-MISSING.                 
005970                                                                          
005980*    HISTOGRAM OF HOW MANY TEAM-PAIRS MET EXACTLY N TIMES, PRINTED        
005990*    AS AN INDEX LINE OVER A COUNT LINE.                                  
006000 3100-BUILD-MATCH-DIST.                                                   
006010     PERFORM 3110-CLEAR-BUCKET                                            
006020         VARYING SUB-DIST FROM 1 BY 1                                     
006030             UNTIL SUB-DIST > C-DIST-SIZE.                                
006040     MOVE 1 TO C-MAX-NONZERO-INDEX.                                       
006050     PERFORM 3120-DIST-ROW                                                
006060         VARYING SUB-I FROM 1 BY 1                                        
006070             UNTIL SUB-I > C-NUM-TEAMS-MAX.                               
006080                                                                          
006090 3110-CLEAR-BUCKET.                                                       
006100     MOVE 0 TO T-DIST-CT(SUB-DIST).                                       
006110                                                                          
006120*    LOWER-TRIANGLE-ONLY SCAN, SAME SHAPE AS 4110-SUM-ROW.                
006130 3120-DIST-ROW.                                                           
006140     IF SUB-I > 1                                                         
006150         PERFORM 3130-DIST-CELL                                           
006160             VARYING SUB-J FROM 1 BY 1                                    
006170                 UNTIL SUB-J >= SUB-I.                                    
006180                                                                          
006190*    BUCKET INDEX IS THE MATCH COUNT PLUS ONE (BUCKET 1 = ZERO            
006200*    MATCHES) -- ADDS 2 SINCE THE CELL COUNTS BOTH (I,J) AND              
006210*    (J,I) FOR THE SAME PAIR OF TEAMS.                                    
006220 3130-DIST-CELL.                                                          
006230     COMPUTE SUB-DIST = T-MATCH-CT(SUB-I, SUB-J) + 1.                     
006240     ADD 2 TO T-DIST-CT(SUB-DIST).                                        
006250     IF SUB-DIST > C-MAX-NONZERO-INDEX                                    
006260         MOVE SUB-DIST TO C-MAX-NONZERO-INDEX.                            
006270                                                                          
006280*    EDITS BOTH PRINT LINES AND WRITES THEM TO MATCH-DIST-FILE,           
006290*    INDEX LINE FIRST (WITH A PAGE EJECT), COUNT LINE UNDER IT.           
006300 3200-WRITE-MATCH-DIST.                                                   
006310     PERFORM 3210-EDIT-INDEX-FLD                                          
006320         VARYING SUB-DIST FROM 1 BY 1                                     
006330             UNTIL SUB-DIST > C-MAX-NONZERO-INDEX.                        
006340     MOVE DIST-INDEX-LINE-FLAT(1: C-MAX-NONZERO-INDEX * 4)                
006350         TO MTCHDIST-LINE(1: C-MAX-NONZERO-INDEX * 4).                    
006360     WRITE MTCHDIST-LINE AFTER ADVANCING TOP-OF-FORM.                     
006370                                                                          
006380     PERFORM 3220-EDIT-COUNT-FLD                                          
006390         VARYING SUB-DIST FROM 1 BY 1                                     
006400             UNTIL SUB-DIST > C-MAX-NONZERO-INDEX.                        
006410     MOVE DIST-COUNT-LINE-FLAT(1: C-MAX-NONZERO-INDEX * 4)                
006420         TO MTCHDIST-LINE(1: C-MAX-NONZERO-INDEX * 4).                    
006430     WRITE MTCHDIST-LINE AFTER ADVANCING 1 LINE.                          
006440                                                                          
006450*    BUCKET SUB-DIST IS ONE HIGHER THAN THE MATCH COUNT IT                
006460*    REPRESENTS -- SUBTRACT BACK OUT FOR THE PRINTED INDEX.               
006470 3210-EDIT-INDEX-FLD.                                                     
006480     COMPUTE DIST-INDEX-FLD(SUB-DIST) = SUB-DIST - 1.                     
006490                                                                          
006500*    BLANK, NOT ZERO, WHEN A COUNT IS ZERO -- MATCHES THE                 
006510*    REPORT LAYOUT'S OWN RULE, SEE THE RECORD-LAYOUT REMARKS.             
006520 3220-EDIT-COUNT-FLD.                                                     
006530     IF T-DIST-CT(SUB-DIST) = 0                                           
006540         MOVE SPACES TO DIST-COUNT-FLD(SUB-DIST)                          
006550     ELSE                                                                 
006560         MOVE T-DIST-CT(SUB-DIST) TO DIST-COUNT-FLD(SUB-DIST).            
006570                                                                          
006580*    READ-AHEAD PARAGRAPH -- ONE CALL PRIMES THE FIRST RECORD IN          
006590*    1000-INIT, EVERY OTHER CALL PULLS THE NEXT RECORD FOR THE            
006600*    MAINLINE PERFORM UNTIL LOOP TO TEST.                                 
006610 9100-READ-RACE.                                                          
006620     READ FLIGHT-RACE-FILE                                                
006630         AT END                                                           
006640             MOVE 'NO' TO MORE-RECS.                                      
006650                                                                          
