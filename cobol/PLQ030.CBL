000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PLQ030.                                                  
000120 AUTHOR.         R T BRANNIGAN.                                           
000130 INSTALLATION.   REGATTA OFFICE DATA PROCESSING.                          
000140 DATE-WRITTEN.   03/14/85.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED -- REGATTA OFFICE INTERNAL USE ONLY.        
000170*****************************************************************         
000180*                                                                *        
000190*   PLQ030  --  PAIRING-LIST CSV HAND-OFF REPORT                *         
000200*                                                                *        
000210*   FLATTENS THE FLIGHT/RACE DETAIL INTO ONE SEMICOLON-          *        
000220*   DELIMITED ROW PER RACE FOR THE OFFICE'S OWN                  *        
000230*   SPREADSHEET WORK.  A FIRST PASS OVER THE WHOLE SCHEDULE      *        
000240*   FINDS THE WIDEST RACE SO THE HEADER ROW CAN CARRY A FIXED    *        
000250*   "BOAT 1" THROUGH "BOAT N" COLUMN SET BEFORE ANY DETAIL       *        
000260*   IS WRITTEN.                                                  *        
000270*                                                                *        
000280*   HISTORY                                                     *         
000290*   ---------------------------------------------------------   *         
000300*   03/14/85  RTB  ORIGINAL PROGRAM -- FIXED-WIDTH PRINT HAND-   *        
000310*   OFF TO THE OFFICE, ONE COPY PER SEASON.                      *        
000320*   09/02/87  RTB  RE-CUT AGAINST PLQCFG1/PLQRAC1 (REQ 8734),    *        
000330*   SAME PASS THAT TOUCHED PLQ010/PLQ020.                        *        
000340*   04/30/94  DWK  SWITCHED THE HAND-OFF FROM FIXED-WIDTH PRINT  *        
000350*             TO SEMICOLON-DELIMITED CSV -- THE OFFICE WANTED    *        
000360*             TO LOAD IT STRAIGHT INTO A SPREADSHEET.  REQ 22190.*        
000370*   06/06/98  JQP  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE  *        
000380*             REQUIRED.  TICKET Y2K-0119.                        *        
000390*   02/11/03  MHL  ADDED THE PRE-PASS FOR MAX-BOATS SO A RUN     *        
000400*             WITH A RAGGED LAST FLIGHT DOESN'T SHORT THE        *        
000410*             HEADER ROW.  REQ 20031.                            *        
000420*   08/09/26  TFN  RECAST 2100-APPEND-BOAT-COL AS AN EARLY-EXIT  *        
000430*             RANGE FOR THE BYE-SLOT CASE.  REQ 26114.           *        
000440*   08/09/26  TFN  CLEANED UP SEVERAL REMARKS LEFT OVER FROM THE *        
000450*             OPTIMIZER GROUP'S OWN WORKSHEET NOTES SO THEY READ *        
000460*             IN OUR OWN SHOP'S TERMS.  REQ 26115.               *        
000470*                                                                *        
000480*****************************************************************         
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510*    C01/BYE-DIGITS ARE CARRIED SUITE-WIDE EVEN THOUGH THIS               
000520*    PROGRAM NEITHER SKIPS TO A CHANNEL 1 NOR TESTS A CLASS               
000530*    CONDITION -- KEPT FOR THE SAME REASON UPSI-0 IS, SO THE              
000540*    THREE PROGRAMS' SPECIAL-NAMES PARAGRAPHS STAY IDENTICAL.             
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS BYE-DIGITS IS "0" THRU "9"                                     
000580     UPSI-0 ON STATUS IS SUPPRESS-CONSOLE-ECHO.                           
000590                                                                          
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620                                                                          
000630*    RUN-CONTROL CARD, SAME LOGICAL NAME AS PLQ010/PLQ020.                
000640     SELECT SCHEDULE-CONFIG-FILE                                          
000650         ASSIGN TO SCHDCFG                                                
000660         ORGANIZATION IS LINE SEQUENTIAL.                                 
000670                                                                          
000680*    FLIGHT/RACE DETAIL -- READ TWICE, ONCE TO MEASURE AND ONCE           
000690*    TO EMIT, SEE 1900-REOPEN-RACE-FILE.                                  
000700     SELECT FLIGHT-RACE-FILE                                              
000710         ASSIGN TO FLTRACE                                                
000720         ORGANIZATION IS LINE SEQUENTIAL.                                 
000730                                                                          
000740*    THE OFFICE'S SPREADSHEET HAND-OFF, SEMICOLON DELIMITED.              
000750     SELECT CSV-REPORT-FILE                                               
000760         ASSIGN TO CSVRPT                                                 
000770         ORGANIZATION IS LINE SEQUENTIAL.                                 
000780                                                                          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810                                                                          
000820 FD  SCHEDULE-CONFIG-FILE                                                 
000830     LABEL RECORD IS STANDARD                                             
000840     DATA RECORD IS SCHEDULE-CONFIG-REC.                                  
000850 COPY PLQCFG1.                                                            
000860                                                                          
000870 FD  FLIGHT-RACE-FILE                                                     
000880     LABEL RECORD IS STANDARD                                             
000890     DATA RECORD IS FLIGHT-RACE-REC.                                      
000900 COPY PLQRAC1.                                                            
000910                                                                          
000920*    LINE SEQUENTIAL, VARIABLE VISIBLE LENGTH -- 4000 IS A                
000930*    CEILING, NOT THE TYPICAL ROW SIZE, WIDE ENOUGH FOR A FULL            
000940*    FLEET IN ONE RACE.                                                   
000950 FD  CSV-REPORT-FILE                                                      
000960     LABEL RECORD IS OMITTED                                              
000970     RECORD CONTAINS 4000 CHARACTERS                                      
000980     DATA RECORD IS CSV-REPORT-LINE.                                      
000990 01  CSV-REPORT-LINE                PIC X(4000).                          
001000                                                                          
001010 WORKING-STORAGE SECTION.                                                 
001020*    STANDALONE ABORT SWITCH -- SAME SHOP HABIT AS PLQ010/PLQ020,         
001030*    SET WHEN A CONTROL CARD IS MISSING AND THE RUN ABENDS.               
001040 77  H-ABORT-SW                  PIC X       VALUE 'N'.                   
001050*    RUN-LOOP AND OPERATOR-ECHO SWITCHES -- SAME TWO NAMES AND            
001060*    SAME UPSI TIE-IN AS PLQ010/PLQ020, KEPT IN SYNC BY HABIT             
001070*    RATHER THAN BY A SHARED COPYBOOK.                                    
001080 01  CONTROL-SWITCHES.                                                    
001090*    'YES' WHILE A RACE RECORD IS STILL COMING, FLIPPED TO 'NO'           
001100*    BY 9100-READ-RACE'S AT END CLAUSE.                                   
001110     05  MORE-RECS               PIC XXX     VALUE 'YES'.                 
001120     05  SUPPRESS-CONSOLE-ECHO   PIC X       VALUE '0'.                   
001130     05  FILLER                  PIC X(10)   VALUE SPACES.                
001140                                                                          
001150*    TABLE-SIZING FIELDS LOADED FROM THE CONTROL CARD AT INIT.            
001160 01  SIZING-FIELDS.                                                       
001170     05  C-NUM-TEAMS-MAX         PIC 9(3)    COMP.                        
001180     05  C-BOATS-MAX             PIC 9(2)    COMP.                        
001190*    WIDEST RACE ON THE SCHEDULE -- SET BY 1500-PREPASS, NOT BY           
001200*    THE CONTROL CARD, SINCE A RAGGED LAYOUT CAN VARY RACE TO             
001210*    RACE (SEE HISTORY 02/11/03).                                         
001220     05  C-MAX-BOATS             PIC 9(2)    COMP VALUE 0.                
001230     05  FILLER                  PIC X(06)   VALUE SPACES.                
001240                                                                          
001250*    LOOP SUBSCRIPT AND TWO WORKING POINTERS USED TO BUILD THE            
001260*    CSV LINE A COLUMN AT A TIME.                                         
001270 01  SUBSCRIPTS.                                                          
001280     05  SUB-I                   PIC 9(3)    COMP.                        
001290*    RC-BOAT-TEAM CONVERTED FROM THE SCHEDULER'S 0-BASED SLOT             
001300*    VALUE TO THE 1-BASED TEAM NUMBER PRINTED ON THE REPORT.              
001310     05  C-1BASED-TEAM           PIC 9(4)    COMP.                        
001320*    OFFSET INTO CSV-REPORT-LINE OF THE NEXT COLUMN TO BE MOVED.          
001330     05  C-LINE-PTR              PIC 9(4)    COMP.                        
001340     05  FILLER                  PIC X(08)   VALUE SPACES.                
001350                                                                          
001360*    RUN-WIDE COUNTER, PRINTED IN THE 9000-CLOSING SUMMARY.               
001370 01  RUN-TOTALS.                                                          
001380     05  C-TOTAL-RACES           PIC 9(6)    COMP VALUE 0.                
001390     05  FILLER                  PIC X(08)   VALUE SPACES.                
001400                                                                          
001410*    ONE EDITED NUMBER, ROOM ENOUGH FOR A 4-DIGIT TEAM NUMBER             
001420*    PLUS THE TRAILING SEMICOLON -- REUSED FOR EVERY COLUMN.              
001430 01  H-EDIT-FIELD.                                                        
001440     05  H-EDIT-NUM              PIC ZZZ9.                                
001450     05  H-EDIT-DELIM            PIC X       VALUE ';'.                   
001460 01  H-EDIT-FIELD-ALT REDEFINES H-EDIT-FIELD.                             
001470     05  H-EDIT-CHARS            PIC X(05).                               
001480                                                                          
001490*    HEADER-COLUMN LITERAL, REDEFINED SO "BOAT " PLUS AN EDITED           
001500*    SLOT NUMBER CAN BE BUILT UP A COLUMN AT A TIME.                      
001510 01  H-HEADER-COL.                                                        
001520     05  FILLER                  PIC X(05)   VALUE 'BOAT '.               
001530     05  H-HEADER-SLOT           PIC Z9.                                  
001540     05  H-HEADER-DELIM          PIC X       VALUE ';'.                   
001550 01  H-HEADER-COL-ALT REDEFINES H-HEADER-COL                              
001560                                 PIC X(08).                               
001570                                                                          
001580*    SYSTEM DATE, ACCEPTED AT INIT TIME -- NOT PRINTED ON THE CSV         
001590*    ITSELF, CARRIED ONLY SO A FUTURE DATE-STAMPED HEADER LINE            
001600*    (THE OFFICE HAS ASKED FOR ONE MORE THAN ONCE) WOULDN'T NEED          
001610*    A NEW FIELD.                                                         
001620 01  CURRENT-RUN-DATE.                                                    
001630     05  CRD-YY                  PIC 9(2).                                
001640     05  CRD-MM                  PIC 9(2).                                
001650     05  CRD-DD                  PIC 9(2).                                
001660*    FLAT 6-DIGIT VIEW OF THE SAME BYTES, FOR WHEN THE WHOLE DATE         
001670*    IS WANTED IN ONE COMPARISON RATHER THAN THREE.                       
001680 01  CURRENT-RUN-DATE-ALT REDEFINES CURRENT-RUN-DATE.                     
001690     05  CRD-YYMMDD              PIC 9(6).                                
001700                                                                          
001710 PROCEDURE DIVISION.                                                      
001720*    TWO PASSES OVER FLIGHT-RACE-FILE -- THE FIRST ONLY MEASURES          
001730*    THE WIDEST RACE SO 3000-WRITE-HEADER CAN SIZE THE "BOAT N"           
001740*    COLUMNS BEFORE ANY DETAIL LINE IS WRITTEN, THE SECOND                
001750*    ACTUALLY EMITS THE CSV ROWS.                                         
001760 0000-MAIN.                                                               
001770     PERFORM 1000-INIT.                                                   
001780     PERFORM 1500-PREPASS                                                 
001790         UNTIL MORE-RECS = 'NO'.                                          
001800     PERFORM 1900-REOPEN-RACE-FILE.                                       
001810     PERFORM 3000-WRITE-HEADER.                                           
001820     PERFORM 2000-MAINLINE                                                
001830         UNTIL MORE-RECS = 'NO'.                                          
001840     PERFORM 9000-CLOSING.                                                
001850     STOP RUN.                                                            
001860                                                                          
001870*    LOADS THE CONTROL CARD, OPENS BOTH RUN FILES, AND PRIMES             
001880*    THE READ-AHEAD FOR THE FIRST (MEASURING) PASS BELOW.                 
001890 1000-INIT.                                                               
001900     ACCEPT CURRENT-RUN-DATE FROM DATE.                                   
001910*    NO CONTROL CARD, NO RUN -- THE TABLE-SIZING FIELDS BELOW             
001920*    DEPEND ON IT.                                                        
001930     OPEN INPUT SCHEDULE-CONFIG-FILE.                                     
001940     READ SCHEDULE-CONFIG-FILE                                            
001950         AT END                                                           
001960             MOVE 'Y' TO H-ABORT-SW                                       
001970             DISPLAY 'PLQ030 -- MISSING SCHEDULE-CONFIG CARD'             
001980             STOP RUN.                                                    
001990     CLOSE SCHEDULE-CONFIG-FILE.                                          
002000     MOVE SC-NUM-TEAMS TO C-NUM-TEAMS-MAX.                                
002010     MOVE SC-NUM-BOATS TO C-BOATS-MAX.                                    
002020                                                                          
002030     OPEN INPUT FLIGHT-RACE-FILE.                                         
002040     OPEN OUTPUT CSV-REPORT-FILE.                                         
002050     PERFORM 9100-READ-RACE.                                              
002060                                                                          
002070*    WIDEST RACE ACROSS THE WHOLE SCHEDULE BECOMES THE CSV'S              
002080*    COLUMN COUNT.  EVERY RACE ON THIS SCHEDULE IS SIZED FROM THE         
002090*    SAME CONTROL-CARD NUM-BOATS, BUT THE PRE-PASS IS KEPT SO A           
002100*    RAGGED FUTURE LAYOUT (SEE HISTORY 02/11/03) WOULD STILL BE           
002110*    PICKED UP CORRECTLY.                                                 
002120 1500-PREPASS.                                                            
002130     IF C-BOATS-MAX > C-MAX-BOATS                                         
002140         MOVE C-BOATS-MAX TO C-MAX-BOATS.                                 
002150     PERFORM 9100-READ-RACE.                                              
002160                                                                          
002170*    REWINDS FLIGHT-RACE-FILE FOR THE SECOND (DETAIL) PASS --             
002180*    LINE SEQUENTIAL HAS NO REWIND VERB, SO CLOSE/RE-OPEN IS THE          
002190*    SHOP'S STANDARD IDIOM FOR IT.                                        
002200 1900-REOPEN-RACE-FILE.                                                   
002210     CLOSE FLIGHT-RACE-FILE.                                              
002220     OPEN INPUT FLIGHT-RACE-FILE.                                         
002230     MOVE 'YES' TO MORE-RECS.                                             
002240     PERFORM 9100-READ-RACE.                                              
002250                                                                          
002260*    HEADER ROW -- ONE "BOAT N" COLUMN PER SLOT, WIDE ENOUGH FOR          
002270*    THE WIDEST RACE ON THE SCHEDULE (SEE 1500-PREPASS).                  
002280 3000-WRITE-HEADER.                                                       
002290     MOVE SPACES TO CSV-REPORT-LINE.                                      
002300     MOVE 'Race;Flight;' TO CSV-REPORT-LINE.                              
002310     MOVE 13 TO C-LINE-PTR.                                               
002320     PERFORM 3100-APPEND-HEADER-COL                                       
002330         VARYING SUB-I FROM 1 BY 1                                        
002340             UNTIL SUB-I > C-MAX-BOATS.                                   
002350     WRITE CSV-REPORT-LINE.                                               
002360                                                                          
002370*    ONE "BOAT N" COLUMN, MOVED VIA THE ALTERNATE (FLAT) VIEW SO          
002380*    THE LITERAL, THE EDITED SLOT NUMBER, AND THE DELIMITER GO            
002390*    OUT TOGETHER IN A SINGLE MOVE.                                       
002400 3100-APPEND-HEADER-COL.                                                  
002410     MOVE SUB-I TO H-HEADER-SLOT.                                         
002420     MOVE H-HEADER-COL-ALT                                                
002430         TO CSV-REPORT-LINE(C-LINE-PTR: 8).                               
002440     ADD 8 TO C-LINE-PTR.                                                 
002450                                                                          
002460*    ONE DETAIL ROW PER RACE.  RC-RACE-NO ALREADY CARRIES THE             
002470*    RUNNING RACE NUMBER, SO NO SEPARATE COUNTER IS NEEDED FOR            
002480*    THAT COLUMN.                                                         
002490 2000-MAINLINE.                                                           
002500     MOVE SPACES TO CSV-REPORT-LINE.                                      
002510     MOVE RC-RACE-NO   TO H-EDIT-NUM.                                     
002520     MOVE H-EDIT-FIELD TO CSV-REPORT-LINE(1: 5).                          
002530     MOVE RC-FLIGHT-NO TO H-EDIT-NUM.                                     
002540     MOVE H-EDIT-FIELD TO CSV-REPORT-LINE(6: 5).                          
002550     MOVE 11 TO C-LINE-PTR.                                               
002560                                                                          
002570     PERFORM 2100-APPEND-BOAT-COL THRU 2100-X                             
002580         VARYING SUB-I FROM 1 BY 1                                        
002590             UNTIL SUB-I > C-BOATS-MAX.                                   
002600                                                                          
002610     WRITE CSV-REPORT-LINE.                                               
002620     ADD 1 TO C-TOTAL-RACES.                                              
002630     PERFORM 9100-READ-RACE.                                              
002640                                                                          
002650*    RC-BOAT-TEAM IS THE UPSTREAM SCHEDULER'S 0-BASED TEAM INDEX          
002660*    -- ADD ONE BEFORE IT GOES OUT ON THE REPORT (SEE THE                 
002670*    RECORD-LAYOUT REMARKS IN PLQRAC1).  A BYE SLOT (>= NUM-TEAMS)        
002680*    PRINTS BLANK, NOT ZERO -- FALL STRAIGHT THROUGH TO THE               
002690*    POINTER BUMP WITHOUT TOUCHING THE EDIT FIELD.                        
002700 2100-APPEND-BOAT-COL.                                                    
002710     IF RC-BOAT-TEAM(SUB-I) NOT < C-NUM-TEAMS-MAX                         
002720         MOVE ';' TO CSV-REPORT-LINE(C-LINE-PTR + 4: 1)                   
002730         GO TO 2100-X.                                                    
002740     COMPUTE C-1BASED-TEAM = RC-BOAT-TEAM(SUB-I) + 1.                     
002750     MOVE C-1BASED-TEAM TO H-EDIT-NUM.                                    
002760     MOVE H-EDIT-FIELD TO CSV-REPORT-LINE(C-LINE-PTR: 5).                 
002770                                                                          
002780 2100-X.                                                                  
002790*    EVERY COLUMN IS A FIXED 5 BYTES WIDE (4-DIGIT EDIT PLUS              
002800*    DELIMITER) WHETHER IT PRINTED A TEAM NUMBER OR WAS LEFT              
002810*    BLANK ABOVE FOR A BYE -- KEEPS THE POINTER MATH THE SAME             
002820*    EITHER WAY.                                                          
002830     ADD 5 TO C-LINE-PTR.                                                 
002840                                                                          
002850*    END-OF-RUN ECHO TO THE OPERATOR CONSOLE -- SUPPRESS-CONSOLE-         
002860*    ECHO IS CARRIED FOR CONSISTENCY WITH PLQ010/PLQ020 BUT THIS          
002870*    PROGRAM HAS NEVER ACTUALLY TESTED IT.                                
002880 9000-CLOSING.                                                            
002890     DISPLAY 'PLQ030 -- CSV HAND-OFF REPORT COMPLETE'.                    
002900     DISPLAY 'RACES WRITTEN      ' C-TOTAL-RACES.                         
002910     DISPLAY 'MAX-BOATS COLUMNS  ' C-MAX-BOATS.                           
002920     CLOSE FLIGHT-RACE-FILE.                                              
002930     CLOSE CSV-REPORT-FILE.                                               
002940                                                                          
002950*    SHARED READ-AHEAD PARAGRAPH -- PERFORMED FROM BOTH THE               
002960*    MEASURING PASS AND THE DETAIL PASS, SO A CHANGE HERE ONLY            
002970*    HAS TO BE MADE ONCE.                                                 
002980 9100-READ-RACE.                                                          
002990     READ FLIGHT-RACE-FILE                                                
003000         AT END                                                           
003010             MOVE 'NO' TO MORE-RECS.                                      
003020                                                                          
