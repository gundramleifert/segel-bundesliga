000100*****************************************************************         
000110*                                                                *        
000120*   PLQCFG1  --  RUN-CONTROL RECORD FOR THE PAIRING-LIST        *         
000130*                QUALITY-ASSESSMENT BATCH SUITE (PLQ010/020/030)*         
000140*                                                                *        
000150*   ONE RECORD PER RUN.  READ ONCE AT THE TOP OF EACH PROGRAM   *         
000160*   IN THE SUITE AND HELD FOR THE LIFE OF THE RUN -- IT SIZES   *         
000170*   EVERY TABLE THE PROGRAM BUILDS (MATCH TABLE, BOAT TABLE,    *         
000180*   SHORT-RACE TABLE) SO IT MUST BE THE VERY FIRST RECORD READ. *         
000190*                                                                *        
000200*   HISTORY                                                     *         
000210*   ---------------------------------------------------------   *         
000220*   03/14/85  RTB  ORIGINAL LAYOUT FOR REGATTA OFFICE JOB SET.  *         
000230*   09/02/87  RTB  ADDED SC-RACES-PER-FLIGHT AND SC-IS-FULL,    *         
000240*             REQ 8734 -- OFFICE NO LONGER WANTS TO RECOMPUTE   *         
000250*             RACES-PER-FLIGHT BY HAND ON THE CONTROL CARD.     *         
000260*   11/20/91  DWK  WIDENED FILLER RESERVE FOR A PLANNED MULTI-  *         
000270*             SEASON VERSION OF THIS CARD THAT NEVER SHIPPED.   *         
000280*   06/06/98  JQP  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, *         
000290*             NO CHANGE REQUIRED.  TICKET Y2K-0119.             *         
000300*   02/11/03  MHL  ADDED 88-LEVELS SC-FULL-BOATLOAD/SC-PARTIAL- *         
000310*             BOATLOAD SO PLQ010/PLQ020 STOP TESTING SC-IS-FULL *         
000320*             AGAINST A LITERAL.  REQ 20031.                    *         
000330*   08/09/26  TFN  ADDED SC-SCHED-CLASS AND ITS 88-LEVELS OUT   *         
000340*             OF THE MULTI-SEASON RESERVE -- THE OFFICE FINALLY *         
000350*             FUNDED A CUT-DOWN VERSION FOR THE WINTER DINGHY   *         
000360*             SERIES.  REQ 26116.                               *         
000370*                                                                *        
000380*****************************************************************         
000390 01  SCHEDULE-CONFIG-REC.                                                 
000400*    NUMBER OF TEAMS ENTERED IN THE LEAGUE FOR THIS PAIRING LIST.         
000410     05  SC-NUM-TEAMS            PIC 9(3).                                
000420*    NUMBER OF BOATS (LANES) AVAILABLE PER RACE.                          
000430     05  SC-NUM-BOATS            PIC 9(2).                                
000440*    NUMBER OF FLIGHTS THE PAIRING LIST RUNS.                             
000450     05  SC-NUM-FLIGHTS          PIC 9(3).                                
000460*    RACES PER FLIGHT, CEIL(TEAMS / BOATS) -- SEE HIST. 09/02/87.         
000470     05  SC-RACES-PER-FLIGHT     PIC 9(2).                        REQ8734 
000480*    TRUE (1) WHEN RACES-PER-FLIGHT * BOATS EXACTLY EQUALS TEAMS,         
000490*    I.E. NO BYE SLOTS ANYWHERE IN THE SCHEDULE.                          
000500     05  SC-IS-FULL              PIC 9(1).                        REQ8734 
000510         88  SC-FULL-BOATLOAD        VALUE 1.                     REQ20031
000520         88  SC-PARTIAL-BOATLOAD     VALUE 0.                     REQ20031
000530*    CUT OUT OF THE MULTI-SEASON RESERVE BELOW -- SEE HIST.               
000540*    08/09/26.  1 = SUMMER KEELBOAT SERIES (THE ORIGINAL JOB              
000550*    SET), 2 = WINTER DINGHY SERIES, 9 = ONE-OFF INVITATIONAL.            
000560     05  SC-SCHED-CLASS          PIC 9(1)   VALUE 1.              REQ26116
000570         88  SC-CLASS-KEELBOAT       VALUE 1.                     REQ26116
000580         88  SC-CLASS-DINGHY         VALUE 2.                     REQ26116
000590         88  SC-CLASS-INVITATIONAL   VALUE 9.                     REQ26116
000600*    NUMBER OF DISCARD RACES ALLOWED IN THE SEASON STANDINGS --           
000610*    SET BY THE SCORING SUB-SYSTEM, NEVER READ BY THIS SUITE.             
000620*    CARRIED HERE ONLY BECAUSE THE CARD LAYOUT IS SHARED WITH             
000630*    THE STANDINGS JOB.  SEE HISTORY 11/20/91.                            
000640     05  SC-DISCARD-COUNT        PIC 9(1)   VALUE 0.              DWK1191 
000650*    LEAGUE DIVISION CODE -- ALSO SHARED-CARD FILLER, SEE ABOVE.          
000660*    'A' = OPEN DIVISION, 'B' = CLUB DIVISION.  NOT USED HERE.            
000670     05  SC-DIVISION-CODE        PIC X(01)  VALUE 'A'.            DWK1191 
000680         88  SC-DIVISION-OPEN        VALUE 'A'.                   DWK1191 
000690         88  SC-DIVISION-CLUB        VALUE 'B'.                   DWK1191 
000700*    JOB-STREAM RUN NUMBER FROM THE SCHEDULER -- CARRIED SO THIS          
000710*    CARD CAN BE MATCHED BACK TO ITS JCL RUN IN THE OPERATOR LOG.         
000720*    NOT READ BY PLQ010/020/030.                                          
000730     05  SC-RUN-NUMBER           PIC 9(5)   VALUE 0.              DWK1191 
000740*    RERUN INDICATOR -- SET BY THE OPERATOR WHEN THIS CARD IS             
000750*    RESUBMITTED AFTER AN ABEND.  NOT USED HERE.                          
000760     05  SC-RERUN-SW             PIC X(01)  VALUE 'N'.            DWK1191 
000770         88  SC-IS-RERUN             VALUE 'Y'.                   DWK1191 
000780         88  SC-IS-FIRST-RUN         VALUE 'N'.                   DWK1191 
000790*    PRINTER DESTINATION CODE FOR THE DISTRIBUTION REPORTS --             
000800*    'L' = LOCAL LINE PRINTER, 'R' = REMOTE SPOOL.  A HOLDOVER            
000810*    FROM WHEN THIS SUITE STILL DROVE ITS OWN PRINT QUEUE.                
000820     05  SC-PRINT-DEST           PIC X(01)  VALUE 'L'.            DWK1191 
000830         88  SC-PRINT-LOCAL          VALUE 'L'.                   DWK1191 
000840         88  SC-PRINT-REMOTE         VALUE 'R'.                   DWK1191 
000850*    RESERVED -- SEE HISTORY 11/20/91.  DO NOT ASSIGN WITHOUT             
000860*    CLEARING IT WITH THE REGATTA OFFICE FIRST, THEY STILL ASK            
000870*    FOR A MULTI-SEASON VERSION OF THIS CARD EVERY FEW YEARS.             
000880     05  FILLER                  PIC X(09).                       DWK1191 
000890*    SECOND RESERVE BLOCK, SPLIT OFF FROM THE ORIGINAL 20-BYTE            
000900*    PAD IN 08/09/26 WHEN SC-SCHED-CLASS AND THE SHARED-CARD              
000910*    FIELDS ABOVE WERE CUT OUT OF IT.  STILL UNASSIGNED.                  
000920     05  FILLER                  PIC X(03).                       REQ26116
000930                                                                          
